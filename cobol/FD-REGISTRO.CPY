000100*----------------------------------------------------------------*
000200*    FD-REGISTRO.CPY                                             *
000300*    LAYOUT DO REGISTRO DE EXTRACAO DO CADASTRO EFS - SAIDA DO   *
000400*    COMANDO "EFS DISPLAY EFSSERVER" JA ACHATADA (1 LINHA POR    *
000500*    PAR SERVIDOR/CELULA) - REGISTRO FIXO DE 55 POSICOES         *
000600*----------------------------------------------------------------*
000700*    14.07.2021  AMB  LAYOUT INICIAL                             *
000800*----------------------------------------------------------------*
000900 01  REG::==.
001000     03  SERVIDOR::==            PIC X(020).
001100     03  CELULA::==              PIC X(030).
001200     03  TIPO-HOST::==           PIC X(004).
001300     03  FILLER                  PIC X(001)   VALUE SPACES.
