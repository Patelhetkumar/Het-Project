000100*----------------------------------------------------------------*
000200*    SEL-INVENTARIO.CPY                                          *
000300*    SELECT DO ARQUIVO DE INVENTARIO AX (GRUPO/HOST/CELULA) -    *
000400*    VERSAO ACHATADA DO DOCUMENTO HIERARQUICO DE INVENTARIO -    *
000500*    ENTRADA, SEQUENCIAL, SOMENTE LEITURA                        *
000600*----------------------------------------------------------------*
000700*    14.07.2021  AMB  LAYOUT INICIAL                             *
000800*----------------------------------------------------------------*
000900    SELECT  ARQ-INVENTARIO      ASSIGN TO AXINV01
001000            ORGANIZATION        IS LINE SEQUENTIAL
001100            ACCESS MODE         IS SEQUENTIAL
001200            FILE STATUS         IS FS-INVENTARIO.
