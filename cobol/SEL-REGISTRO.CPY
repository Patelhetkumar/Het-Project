000100*----------------------------------------------------------------*
000200*    SEL-REGISTRO.CPY                                            *
000300*    SELECT DO ARQUIVO DE EXTRACAO DO CADASTRO EFS (SERVIDOR,    *
000400*    CELULA, TIPO DE HOST) - ENTRADA, SEQUENCIAL, SOMENTE LEITURA*
000500*----------------------------------------------------------------*
000600*    09.03.2020  AMB  PROJETO ORIGINAL (CADASTRO VENDEDOR)       *
000700*    14.07.2021  AMB  REAPROVEITADO P/ EXTRACAO DE SERVIDORES EFS*
000800*----------------------------------------------------------------*
000900    SELECT  ARQ-REGISTRO        ASSIGN TO EFSREG01
001000            ORGANIZATION        IS LINE SEQUENTIAL
001100            ACCESS MODE         IS SEQUENTIAL
001200            FILE STATUS         IS FS-REGISTRO.
