000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     EFS0000.
000500 AUTHOR.                         AMARILDOMB.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO BATCH.
000700 DATE-WRITTEN.                   09 MAR 1992.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO - NUCLEO BATCH.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : EFS0000 ---> RECONCILIACAO EFS X AX           *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : LE O EXTRATO DO CADASTRO EFS (EFSSERVER) E O  *
002000*     *            INVENTARIO AX, CONFERE OS DOIS LADOS E EMITE  *
002100*     *            RELATORIO DE DIVERGENCIAS: SERVIDOR FALTANDO  *
002200*     *            EM UM DOS LADOS, SERVIDOR NO GRUPO DEV/PROD   *
002300*     *            ERRADO, GRUPO DE CONTROLE A/B DESBALANCEADO   *
002400*     *            POR CENTRO DE DADOS E DIVERGENCIA DE CELULAS  *
002500*     *            POR SERVIDOR. PROCESSAMENTO SOMENTE LEITURA,  *
002600*     *            A UNICA SAIDA E O RELATORIO.                  *
002700*     *----------------------------------------------------------*
002800*----------------------------------------------------------------*
002900*    HISTORICO DE ALTERACOES                                     *
003000*----------------------------------------------------------------*
003100*    09.03.1992  AMB  VERSAO 01 - CARGA DO CADASTRO EFS          *
003200*    17.11.1992  AMB  INCLUIDA CARGA DO INVENTARIO AX            *
003300*    22.06.1994  RPS  INCLUIDA VALIDACAO DE GRUPO DEV/PROD       *
003400*    14.02.1996  RPS  INCLUIDO BALANCEAMENTO DE GRUPO CONTROLE   *
003500*    09.01.1999  CFM  REVISAO GERAL P/ VIRADA DO ANO 2000 (Y2K)  *
003600*    05.09.2001  AMB  CHAMADO HD0023415 - ACERTO TABELA PADROES  *
003700*    19.08.2003  AMB  CHAMADO HD0041872 - CORRECAO DOMINIO M1/ML *
003800*    30.04.2007  LTS  CHAMADO HD0059910 - REVISAO DE PERFORMANCE *
003900*    11.10.2013  LTS  CHAMADO HD0078320 - NOVOS GRUPOS REGIONAIS *
004000*    14.07.2021  AMB  REESCRITA GERAL P/ RECONCILIACAO EFS X AX  *
004100*----------------------------------------------------------------*
004200*================================================================*
004300 ENVIRONMENT                     DIVISION.
004400*================================================================*
004500 CONFIGURATION                   SECTION.
004600*----------------------------------------------------------------*
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     UPSI-0 ON STATUS             IS WSS-RASTREIO-LIGADO
005000            OFF STATUS            IS WSS-RASTREIO-DESLIGADO.
005100*----------------------------------------------------------------*
005200 INPUT-OUTPUT                    SECTION.
005300*----------------------------------------------------------------*
005400 FILE-CONTROL.
005500*
005600*  ---> Arquivo extrato do cadastro EFS (efsserver achatado)
005700     COPY 'SEL-REGISTRO.CPY'.
005800*
005900*  ---> Arquivo inventario AX (grupo/servidor/celula achatado)
006000     COPY 'SEL-INVENTARIO.CPY'.
006100*
006200*  ---> Arquivo de saida com o relatorio de divergencias
006300     SELECT  REL-RECONCILIA     ASSIGN TO EFSRELAT
006400             ORGANIZATION        IS LINE SEQUENTIAL
006500             FILE STATUS         IS FS-RELATO.
006600*================================================================*
006700 DATA                            DIVISION.
006800*================================================================*
006900 FILE                            SECTION.
007000*----------------------------------------------------------------*
007100 FD  ARQ-REGISTRO                VALUE OF FILE-ID IS 'EFSREG01'
007200     LABEL RECORDS               IS STANDARD
007300     DATA RECORD                 IS REG-FDR.
007400 COPY 'FD-REGISTRO.CPY'          REPLACING ==::== BY ==-FDR==.
007500*
007600 FD  ARQ-INVENTARIO              VALUE OF FILE-ID IS 'AXINV01'
007700     LABEL RECORDS               IS STANDARD
007800     DATA RECORD                 IS REG-FDI.
007900 COPY 'FD-INVENTARIO.CPY'        REPLACING ==::== BY ==-FDI==.
008000*
008100 FD  REL-RECONCILIA              VALUE OF FILE-ID IS 'EFSRELAT'
008200     LABEL RECORDS               IS STANDARD
008300     DATA RECORD                 IS REG-RELATO.
008400 01  REG-RELATO                  PIC  X(132).
008500*----------------------------------------------------------------*
008600 WORKING-STORAGE                 SECTION.
008700*----------------------------------------------------------------*
008800 77  FILLER                      PIC  X(032)         VALUE
008900     'III  WORKING STORAGE SECTION III'.
009000*----------------------------------------------------------------*
009100*    VARIAVEIS - AUXILIARES E CONTADORES GERAIS
009200*----------------------------------------------------------------*
009300*    AREAS DE TRABALHO P/ LEITURA - LAYOUT DOS DOIS ARQUIVOS DE
009400*    ENTRADA, NA FORMA COMO CHEGAM AO READ ... INTO
009500*----------------------------------------------------------------*
009600 COPY 'FD-REGISTRO.CPY'          REPLACING ==::== BY ==-WSR==.
009700*
009800 COPY 'FD-INVENTARIO.CPY'        REPLACING ==::== BY ==-WSI==.
009900*----------------------------------------------------------------*
010000 01  WSS-AUXILIARES.
010100     03  WSS-MENSAGEM             PIC  X(080)        VALUE SPACES.
010200     03  WSS-LINDET               PIC  X(132)        VALUE SPACES.
010300     03  WSS-SEPARADOR            PIC  X(058)
010400                                  VALUE ALL '='.
010500     03  WSS-ACHOU-SW             PIC  X(001)        VALUE 'N'.
010600         88  WSS-ACHOU            VALUE 'S'.
010700     03  WSS-FIM-ARQ-REG          PIC  X(001)        VALUE 'N'.
010800         88  WSS-FIM-REGISTRO     VALUE 'S'.
010900     03  WSS-FIM-ARQ-INV          PIC  X(001)        VALUE 'N'.
011000         88  WSS-FIM-INVENTARIO   VALUE 'S'.
011100     03  WSS-TEM-MISMATCH-SW      PIC  X(001)        VALUE 'N'.
011200         88  WSS-TEM-MISMATCH     VALUE 'S'.
011300*----------------------------------------------------------------*
011400*    VARIAVEIS - FILE STATUS
011500*----------------------------------------------------------------*
011600     03  FS-REGISTRO              PIC  X(002)        VALUE SPACES.
011700     03  FS-INVENTARIO            PIC  X(002)        VALUE SPACES.
011800     03  FS-RELATO                PIC  X(002)        VALUE SPACES.
011900*----------------------------------------------------------------*
012000*    VARIAVEIS - CONTADORES/INDICES, TODOS COMP P/ PERFORMANCE
012100*----------------------------------------------------------------*
012200 01  WSS-CONTADORES               COMP.
012300     03  WSS-QTD-REG              PIC  9(005)        VALUE ZEROS.
012400     03  WSS-QTD-UNI              PIC  9(005)        VALUE ZEROS.
012500     03  WSS-QTD-CTRL-A           PIC  9(005)        VALUE ZEROS.
012600     03  WSS-QTD-CTRL-B           PIC  9(005)        VALUE ZEROS.
012700     03  WSS-QTD-DEV              PIC  9(005)        VALUE ZEROS.
012800     03  WSS-QTD-PROD             PIC  9(005)        VALUE ZEROS.
012900     03  WSS-QTD-ATUAL            PIC  9(005)        VALUE ZEROS.
013000     03  WSS-QTD-MSG-GRP          PIC  9(005)        VALUE ZEROS.
013100     03  WSS-QTD-CELULA           PIC  9(005)        VALUE ZEROS.
013200     03  WSS-QTD-NAO-ATRIB        PIC  9(005)        VALUE ZEROS.
013300     03  WSS-QTD-ATRIBUIDO        PIC  9(005)        VALUE ZEROS.
013400     03  WSS-QTD-MSG-FALTA        PIC  9(005)        VALUE ZEROS.
013500     03  WSS-QTD-MSG-EXTRA        PIC  9(005)        VALUE ZEROS.
013600     03  WSS-IND-01                PIC  9(005)        VALUE ZEROS.
013700     03  WSS-IND-02                PIC  9(005)        VALUE ZEROS.
013800     03  WSS-IND-03                PIC  9(005)        VALUE ZEROS.
013900     03  WSS-IND-04                PIC  9(005)        VALUE ZEROS.
014000     03  WSS-IND-05                PIC  9(005)        VALUE ZEROS.
014100     03  WSS-TAM-PREFIXO           PIC  9(002)        VALUE ZEROS.
014200     03  WSS-QTD-ESPERA            PIC  9(003)        VALUE ZEROS.
014300     03  WSS-QTD-ATU-SRV           PIC  9(003)        VALUE ZEROS.
014400*----------------------------------------------------------------*
014500*    TABELA 01 - REGISTROS DO CADASTRO EFS (1 POR PAR SRV/CELULA)
014600*----------------------------------------------------------------*
014700 01  WSS-TAB-REG.
014800     03  WSS-REG-OCR             OCCURS 500 TIMES
014900                                 INDEXED BY WSS-IDX-REG.
015000         05  REG-SERVIDOR         PIC  X(020).
015100         05  REG-CELULA           PIC  X(030).
015200         05  REG-TIPO-HOST        PIC  X(004).
015300*----------------------------------------------------------------*
015400*    TABELA 02 - SERVIDOR UNICO (VALE O ULTIMO REGISTRO LIDO)
015500*----------------------------------------------------------------*
015600 01  WSS-TAB-UNICO.
015700     03  WSS-UNI-OCR             OCCURS 500 TIMES
015800                                 DEPENDING ON WSS-QTD-UNI
015900                                 INDEXED BY WSS-IDX-UNI.
016000         05  UNI-SERVIDOR         PIC  X(020).
016100         05  UNI-CELULA           PIC  X(030).
016200         05  UNI-TIPO-HOST        PIC  X(004).
016300         05  UNI-CTRL-GRP         PIC  X(001).
016400         05  UNI-ATRIBUIDO-SW     PIC  X(001).
016500             88  UNI-ATRIBUIDO    VALUE 'S'.
016600*----------------------------------------------------------------*
016700*    TABELA 03 - CELULAS ATUAIS (NORMALIZADAS) DO INVENTARIO AX
016800*----------------------------------------------------------------*
016900 01  WSS-TAB-ATUAL.
017000     03  WSS-ATU-OCR             OCCURS 2000 TIMES
017100                                 DEPENDING ON WSS-QTD-ATUAL
017200                                 INDEXED BY WSS-IDX-ATU.
017300         05  ATU-SERVIDOR         PIC  X(020).
017400         05  ATU-CELULA           PIC  X(030).
017500*----------------------------------------------------------------*
017600*    TABELA 04 - MEMBROS DOS GRUPOS DE CONTROLE A E B
017700*----------------------------------------------------------------*
017800 01  WSS-TAB-CTRL-A.
017900     03  WSS-CTA-OCR             OCCURS 500 TIMES
018000                                 DEPENDING ON WSS-QTD-CTRL-A
018100                                 INDEXED BY WSS-IDX-CTA.
018200         05  CTA-SERVIDOR         PIC  X(020).
018300*
018400 01  WSS-TAB-CTRL-B.
018500     03  WSS-CTB-OCR             OCCURS 500 TIMES
018600                                 DEPENDING ON WSS-QTD-CTRL-B
018700                                 INDEXED BY WSS-IDX-CTB.
018800         05  CTB-SERVIDOR         PIC  X(020).
018900*----------------------------------------------------------------*
019000*    TABELA 05 - MEMBROS DOS GRUPOS SERVERTYPE DEV E PROD
019100*----------------------------------------------------------------*
019200 01  WSS-TAB-DEV.
019300     03  WSS-DEV-OCR             OCCURS 500 TIMES
019400                                 DEPENDING ON WSS-QTD-DEV
019500                                 INDEXED BY WSS-IDX-DEV.
019600         05  DEV-SERVIDOR         PIC  X(020).
019700*
019800 01  WSS-TAB-PROD.
019900     03  WSS-PRD-OCR             OCCURS 500 TIMES
020000                                 DEPENDING ON WSS-QTD-PROD
020100                                 INDEXED BY WSS-IDX-PRD.
020200         05  PRD-SERVIDOR         PIC  X(020).
020300*----------------------------------------------------------------*
020400*    TABELA 06 - MENSAGENS JA EMITIDAS (VALIDACAO DE GRUPOS)
020500*                EVITA REPETIR A MESMA MENSAGEM DE DIVERGENCIA
020600*----------------------------------------------------------------*
020700 01  WSS-TAB-MSG-GRP.
020800     03  WSS-MSG-OCR             OCCURS 500 TIMES
020900                                 DEPENDING ON WSS-QTD-MSG-GRP
021000                                 INDEXED BY WSS-IDX-MSG.
021100         05  MSG-GRP-TEXTO        PIC  X(080).
021200*----------------------------------------------------------------*
021300*    TABELA 07 - PARES POR CELULA (CENTRO DE DADOS) P/ GRUPO DE
021400*                CONTROLE A/B - CONTAGEM E LISTA DE SERVIDORES
021500*                DEV E PROD USADAS NO BALANCEAMENTO DE ALTA
021600*                DISPONIBILIDADE
021700*----------------------------------------------------------------*
021800 01  WSS-TAB-CELULA.
021900     03  WSS-CEL-OCR             OCCURS 100 TIMES
022000                                 DEPENDING ON WSS-QTD-CELULA
022100                                 INDEXED BY WSS-IDX-CEL.
022200         05  CEL-NOME             PIC  X(030).
022300         05  CEL-QTD-A-DEV        PIC  9(003) COMP.
022400         05  CEL-QTD-A-PRD        PIC  9(003) COMP.
022500         05  CEL-QTD-B-DEV        PIC  9(003) COMP.
022600         05  CEL-QTD-B-PRD        PIC  9(003) COMP.
022700         05  CEL-LISTA-A-DEV      OCCURS 20 TIMES
022800                                 PIC  X(020).
022900         05  CEL-LISTA-A-PRD      OCCURS 20 TIMES
023000                                 PIC  X(020).
023100         05  CEL-LISTA-B-DEV      OCCURS 20 TIMES
023200                                 PIC  X(020).
023300         05  CEL-LISTA-B-PRD      OCCURS 20 TIMES
023400                                 PIC  X(020).
023500*----------------------------------------------------------------*
023600*    TABELA 08 - SERVIDORES UNICOS SEM GRUPO DE CONTROLE
023700*----------------------------------------------------------------*
023800 01  WSS-TAB-NAO-ATRIB.
023900     03  WSS-NAT-OCR             OCCURS 500 TIMES
024000                                 INDEXED BY WSS-IDX-NAT.
024100         05  NAT-SERVIDOR         PIC  X(020).
024200*----------------------------------------------------------------*
024300*    TABELA 09 - PADROES DE PREFIXO X GRUPO REGIONAL (23 ENTR.)
024400*    CADA ENTRADA: 2 POS TAMANHO DO PREFIXO + 10 POS PREFIXO +
024500*    20 POS NOME DO GRUPO REGIONAL - CONSTANTE DO CADASTRO AX
024600*----------------------------------------------------------------*
024700 01  WSS-TAB-PADRAO-V.
024800     03  FILLER                  PIC  X(032)         VALUE
024900         '09laau42efs l_aja_ausyb01sr1    '.
025000     03  FILLER                  PIC  X(032)         VALUE
025100         '09laauu1efs l_aja_ausy02sr1     '.
025200     03  FILLER                  PIC  X(032)         VALUE
025300         '10lchhk01efsl_aja_cnhhk01       '.
025400     03  FILLER                  PIC  X(032)         VALUE
025500         '10lchhk02efsl_aja_cnhhk02       '.
025600     03  FILLER                  PIC  X(032)         VALUE
025700         '10lchhk07efsl_aja_inhche07sr1   '.
025800     03  FILLER                  PIC  X(032)         VALUE
025900         '10linnh02efsl_aja_inmu02sr1     '.
026000     03  FILLER                  PIC  X(032)         VALUE
026100         '10linnh08efsl_aja_inmu08sr1     '.
026200     03  FILLER                  PIC  X(032)         VALUE
026300         '10ljnpa05efsl_aja_jnspa01       '.
026400     03  FILLER                  PIC  X(032)         VALUE
026500         '10ljnpa01efsl_aja_jnpe01        '.
026600     03  FILLER                  PIC  X(032)         VALUE
026700         '10ljptk01efsl_aja_jptk01        '.
026800     03  FILLER                  PIC  X(032)         VALUE
026900         '10lkrhk09efsl_aja_kray01sr1     '.
027000     03  FILLER                  PIC  X(032)         VALUE
027100         '10lkrhk02efsl_aja_krse01sr2     '.
027200     03  FILLER                  PIC  X(032)         VALUE
027300         '10lsgsg01efsl_aja_ssgsg01       '.
027400     03  FILLER                  PIC  X(032)         VALUE
027500         '10lsgsg02efsl_aja_ssgsg02       '.
027600     03  FILLER                  PIC  X(032)         VALUE
027700         '10ltwtp04efsl_aja_ttwtp04       '.
027800     03  FILLER                  PIC  X(032)         VALUE
027900         '10ltwtp01efsl_aja_ttwtp01sr1    '.
028000     03  FILLER                  PIC  X(032)         VALUE
028100         '10lemea01efsl_emea_ukcm01       '.
028200     03  FILLER                  PIC  X(032)         VALUE
028300         '10luksg01efsl_emea_ukvg01       '.
028400     03  FILLER                  PIC  X(032)         VALUE
028500         '10lusaz07efsl_amrs_usaz07       '.
028600     03  FILLER                  PIC  X(032)         VALUE
028700         '10lusaz06efsl_amrs_usaz06       '.
028800     03  FILLER                  PIC  X(032)         VALUE
028900         '10luspa01efsl_amrs_uspa01       '.
029000     03  FILLER                  PIC  X(032)         VALUE
029100         '10lustx02efsl_amrs_ustx02       '.
029200     03  FILLER                  PIC  X(032)         VALUE
029300         '10lusva01efsl_amrs_usva01       '.
029400*
029500 01  WSS-TAB-PADRAO              REDEFINES WSS-TAB-PADRAO-V.
029600     03  WSS-PAD-OCR             OCCURS 23 TIMES
029700                                 INDEXED BY WSS-IDX-PAD.
029800         05  PAD-TAMANHO          PIC  9(002).
029900         05  PAD-PREFIXO          PIC  X(010).
030000         05  PAD-PREFIXO-R       REDEFINES PAD-PREFIXO.
030100             07  PAD-PREFIXO-T    PIC  X(001) OCCURS 10 TIMES.
030200         05  PAD-GRUPO            PIC  X(020).
030300*----------------------------------------------------------------*
030400*    TABELA 10 - CELULAS ESPERADAS (CADASTRO EFS) DO SERVIDOR
030500*                CORRENTE EM RT-COMPARAR-CELULAS-DETALHE - REFEITA
030600*                A CADA SERVIDOR, NAO PRECISA DE MAIS DE 30 POS.
030700*----------------------------------------------------------------*
030800 01  WSS-TAB-ESPERA.
030900     03  WSS-ESP-OCR             OCCURS 30 TIMES
031000                                 DEPENDING ON WSS-QTD-ESPERA
031100                                 INDEXED BY WSS-IDX-ESP.
031200         05  ESP-CELULA           PIC  X(030).
031300*----------------------------------------------------------------*
031400*    TABELA 11 - CELULAS ATUAIS (INVENTARIO AX) DO SERVIDOR
031500*                CORRENTE EM RT-COMPARAR-CELULAS-DETALHE - REFEITA
031600*                A CADA SERVIDOR, NAO PRECISA DE MAIS DE 30 POS.
031700*----------------------------------------------------------------*
031800 01  WSS-TAB-ATU-SRV.
031900     03  WSS-ATS-OCR             OCCURS 30 TIMES
032000                                 DEPENDING ON WSS-QTD-ATU-SRV
032100                                 INDEXED BY WSS-IDX-ATS.
032200         05  ATS-CELULA           PIC  X(030).
032300*----------------------------------------------------------------*
032400*    VARIAVEIS - CLASSIFICACAO DE GRUPO E COMPARACAO DE CELULAS
032500*----------------------------------------------------------------*
032600 01  WSS-CLASSIFICACAO.
032700     03  WSS-GRUPO-ACHADO         PIC  X(020)        VALUE SPACES.
032800     03  WSS-SERVIDOR-ATUAL       PIC  X(020)        VALUE SPACES.
032900     03  WSS-SERVIDOR-ATUAL-R    REDEFINES WSS-SERVIDOR-ATUAL.
033000         05  WSS-SRV-ATUAL-T      PIC  X(001) OCCURS 20 TIMES.
033100     03  WSS-CONFERE-SW           PIC  X(001)        VALUE 'N'.
033200         88  WSS-CONFERE          VALUE 'S'.
033300     03  WSS-TEM-DIF-FALTA-SW     PIC  X(001)        VALUE 'N'.
033400         88  WSS-TEM-DIF-FALTA    VALUE 'S'.
033500     03  WSS-TEM-DIF-EXTRA-SW     PIC  X(001)        VALUE 'N'.
033600         88  WSS-TEM-DIF-EXTRA    VALUE 'S'.
033700*----------------------------------------------------------------*
033800*    AREA DE CHAMADA AO SUBPROGRAMA EFS0900 (NORMALIZA CELULA)
033900*----------------------------------------------------------------*
034000 01  WSP0900                     PIC X(08)           VALUE
034100                                                      'EFS0900'.
034200*
034300 COPY 'NORM-CEL.CPY'             REPLACING ==::== BY ==0900==.
034400*
034500 01  FILLER                      PIC  X(032)         VALUE
034600     'FFF  FIM DA WORKING-STORAGE  FFF'.
034700*================================================================*
034800 PROCEDURE                       DIVISION.
034900*================================================================*
035000 RT-PRINCIPAL                    SECTION.
035100*  ---> Processamento principal do batch.
035200*----------------------------------------------------------------*
035300*
035400     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
035500*
035600     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
035700*
035800     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
035900*
036000     STOP RUN.
036100*
036200 RT-PRINCIPALX.
036300     EXIT.
036400*
036500*----------------------------------------------------------------*
036600 RT-INICIALIZAR                  SECTION.
036700*  ---> Inicializa tabelas e abre os arquivos de entrada/saida.
036800*----------------------------------------------------------------*
036900*
037000     INITIALIZE                  WSS-AUXILIARES
037100                                 WSS-CONTADORES
037200              REPLACING ALPHANUMERIC   BY SPACES
037300                        NUMERIC        BY ZEROS.
037400*
037500     MOVE ALL '='                TO WSS-SEPARADOR.
037600*
037700     PERFORM RT-ABRIR-ARQUIVOS   THRU RT-ABRIR-ARQUIVOSX.
037800*
037900 RT-INICIALIZARX.
038000     EXIT.
038100*
038200*----------------------------------------------------------------*
038300 RT-ABRIR-ARQUIVOS               SECTION.
038400*  ---> Abre os arquivos do run.
038500*----------------------------------------------------------------*
038600*
038700     OPEN INPUT ARQ-REGISTRO.
038800*
038900     IF FS-REGISTRO               EQUAL '00'
039000        CONTINUE
039100     ELSE
039200        DISPLAY 'EFS0000 - ERRO AO ABRIR ARQ-REGISTRO: '
039300                                  FS-REGISTRO
039400        PERFORM RT-FINALIZAR      THRU RT-FINALIZARX
039500        STOP RUN
039600     END-IF.
039700*
039800     OPEN INPUT ARQ-INVENTARIO.
039900*
040000     IF FS-INVENTARIO             EQUAL '00'
040100        CONTINUE
040200     ELSE
040300        DISPLAY 'EFS0000 - ERRO AO ABRIR ARQ-INVENTARIO: '
040400                                  FS-INVENTARIO
040500        PERFORM RT-FINALIZAR      THRU RT-FINALIZARX
040600        STOP RUN
040700     END-IF.
040800*
040900     OPEN OUTPUT REL-RECONCILIA.
041000*
041100     IF FS-RELATO                 EQUAL '00'
041200        CONTINUE
041300     ELSE
041400        DISPLAY 'EFS0000 - ERRO AO ABRIR REL-RECONCILIA: '
041500                                  FS-RELATO
041600        PERFORM RT-FINALIZAR      THRU RT-FINALIZARX
041700        STOP RUN
041800     END-IF.
041900*
042000 RT-ABRIR-ARQUIVOSX.
042100     EXIT.
042200*
042300*----------------------------------------------------------------*
042400 RT-PROCESSAR                    SECTION.
042500*  ---> Ordem de processamento: (1) carga do cadastro EFS,
042600*       (2) carga do inventario AX, (3) validacao de grupos,
042700*       (4) validacao de grupo de controle, (5) comparacao de
042800*       celulas - na mesma ordem do orquestrador original.
042900*----------------------------------------------------------------*
043000*
043100     PERFORM RT-CARREGAR-REGISTRO
043200                                 THRU RT-CARREGAR-REGISTROX.
043300*
043400     PERFORM RT-CARREGAR-INVENTARIO
043500                                 THRU RT-CARREGAR-INVENTARIOX.
043600*
043700     PERFORM RT-VALIDAR-GRUPOS   THRU RT-VALIDAR-GRUPOSX.
043800*
043900     PERFORM RT-VALIDAR-CONTROLE THRU RT-VALIDAR-CONTROLEX.
044000*
044100     PERFORM RT-COMPARAR-CELULAS THRU RT-COMPARAR-CELULASX.
044200*
044300 RT-PROCESSARX.
044400     EXIT.
044500*
044600*----------------------------------------------------------------*
044700 RT-CARREGAR-REGISTRO            SECTION.
044800*  ---> Le o extrato do cadastro EFS ate o fim, monta a tabela
044900*       01 (registros), a tabela 02 (servidor unico, vale o
045000*       ultimo registro) e conta o servidor para o grupo de
045100*       controle mais adiante.
045200*----------------------------------------------------------------*
045300*
045400     PERFORM RT-CARREGAR-REGISTRO-LER
045500                                 THRU RT-CARREGAR-REGISTRO-LERX.
045600*
045700     PERFORM RT-CARREGAR-REGISTRO-GRAVA
045800        THRU RT-CARREGAR-REGISTRO-GRAVAX
045900           UNTIL WSS-FIM-REGISTRO.
046000*
046100 RT-CARREGAR-REGISTROX.
046200     EXIT.
046300*
046400*----------------------------------------------------------------*
046500 RT-CARREGAR-REGISTRO-LER        SECTION.
046600*  ---> Le um registro do cadastro EFS. Registro com nome de
046700*       servidor em branco e descartado (registro malformado).
046800*----------------------------------------------------------------*
046900*
047000     READ ARQ-REGISTRO
047100          INTO REG-WSR
047200       AT END
047300          MOVE 'S'                TO WSS-FIM-ARQ-REG
047400          GO TO RT-CARREGAR-REGISTRO-LERX
047500     END-READ.
047600*
047700     IF FS-REGISTRO                EQUAL ZEROS
047800        CONTINUE
047900     ELSE
048000        DISPLAY 'EFS0000 - ERRO AO LER ARQ-REGISTRO: ' FS-REGISTRO
048100        PERFORM RT-FINALIZAR       THRU RT-FINALIZARX
048200        STOP RUN
048300     END-IF.
048400*
048500     IF SERVIDOR-WSR               EQUAL SPACES
048600        GO TO RT-CARREGAR-REGISTRO-LER
048700     END-IF.
048800*
048900 RT-CARREGAR-REGISTRO-LERX.
049000     EXIT.
049100*
049200*----------------------------------------------------------------*
049300 RT-CARREGAR-REGISTRO-GRAVA      SECTION.
049400*  ---> Grava o registro lido na tabela 01 e atualiza a tabela
049500*       02 (servidor unico - o ultimo registro lido prevalece).
049600*----------------------------------------------------------------*
049700*
049800     ADD 1                        TO WSS-QTD-REG.
049900*
050000     SET WSS-IDX-REG              TO WSS-QTD-REG.
050100*
050200     MOVE SERVIDOR-WSR             TO REG-SERVIDOR (WSS-IDX-REG).
050300     MOVE CELULA-WSR               TO REG-CELULA (WSS-IDX-REG).
050400     MOVE TIPO-HOST-WSR            TO REG-TIPO-HOST (WSS-IDX-REG).
050500*
050600     PERFORM RT-ACHAR-UNICO       THRU RT-ACHAR-UNICOX.
050700*
050800     IF WSS-ACHOU
050900        MOVE CELULA-WSR            TO UNI-CELULA (WSS-IDX-UNI)
051000        MOVE TIPO-HOST-WSR         TO UNI-TIPO-HOST (WSS-IDX-UNI)
051100     ELSE
051200        ADD 1                     TO WSS-QTD-UNI
051300        SET WSS-IDX-UNI           TO WSS-QTD-UNI
051400        MOVE SERVIDOR-WSR          TO UNI-SERVIDOR (WSS-IDX-UNI)
051500        MOVE CELULA-WSR            TO UNI-CELULA (WSS-IDX-UNI)
051600        MOVE TIPO-HOST-WSR         TO UNI-TIPO-HOST (WSS-IDX-UNI)
051700        MOVE 'N'                  TO UNI-ATRIBUIDO-SW
051800                                                   (WSS-IDX-UNI)
051900     END-IF.
052000*
052100     PERFORM RT-CARREGAR-REGISTRO-LER
052200                                 THRU RT-CARREGAR-REGISTRO-LERX.
052300*
052400 RT-CARREGAR-REGISTRO-GRAVAX.
052500     EXIT.
052600*
052700*----------------------------------------------------------------*
052800 RT-ACHAR-UNICO                  SECTION.
052900*  ---> Procura SERVIDOR-WSR na tabela 02 (servidor unico).
053000*       Se achar, WSS-IDX-UNI fica posicionado no servidor.
053100*----------------------------------------------------------------*
053200*
053300     MOVE 'N'                     TO WSS-ACHOU-SW.
053400*
053500     IF WSS-QTD-UNI               EQUAL ZEROS
053600        GO TO RT-ACHAR-UNICOX
053700     END-IF.
053800*
053900     SEARCH WSS-UNI-OCR
054000        VARYING WSS-IDX-UNI
054100        AT END
054200           CONTINUE
054300        WHEN UNI-SERVIDOR (WSS-IDX-UNI) EQUAL SERVIDOR-WSR
054400           MOVE 'S'                TO WSS-ACHOU-SW
054500     END-SEARCH.
054600*
054700 RT-ACHAR-UNICOX.
054800     EXIT.
054900*
055000*----------------------------------------------------------------*
055100 RT-CARREGAR-INVENTARIO          SECTION.
055200*  ---> Le o inventario AX ate o fim, monta as tabelas de
055300*       membresia dos grupos de controle A/B e servertype
055400*       dev/prod, e a tabela de celulas atuais (normalizadas).
055500*----------------------------------------------------------------*
055600*
055700     PERFORM RT-CARREGAR-INVENTARIO-LER
055800                                 THRU RT-CARREGAR-INVENTARIO-LERX.
055900*
056000     PERFORM RT-CARREGAR-INVENTARIO-GRAVA
056100        THRU RT-CARREGAR-INVENTARIO-GRAVAX
056200           UNTIL WSS-FIM-INVENTARIO.
056300*
056400 RT-CARREGAR-INVENTARIOX.
056500     EXIT.
056600*
056700*----------------------------------------------------------------*
056800 RT-CARREGAR-INVENTARIO-LER      SECTION.
056900*  ---> Le um registro do inventario AX.
057000*----------------------------------------------------------------*
057100*
057200     READ ARQ-INVENTARIO
057300          INTO REG-WSI
057400       AT END
057500          MOVE 'S'                TO WSS-FIM-ARQ-INV
057600          GO TO RT-CARREGAR-INVENTARIO-LERX
057700     END-READ.
057800*
057900     IF FS-INVENTARIO              EQUAL ZEROS
058000        CONTINUE
058100     ELSE
058200        DISPLAY 'EFS0000 - ERRO AO LER ARQ-INVENTARIO: '
058300                                  FS-INVENTARIO
058400        PERFORM RT-FINALIZAR       THRU RT-FINALIZARX
058500        STOP RUN
058600     END-IF.
058700*
058800 RT-CARREGAR-INVENTARIO-LERX.
058900     EXIT.
059000*
059100*----------------------------------------------------------------*
059200 RT-CARREGAR-INVENTARIO-GRAVA    SECTION.
059300*  ---> Classifica o registro conforme o nome do grupo e grava
059400*       nas tabelas correspondentes.
059500*----------------------------------------------------------------*
059600*
059700     EVALUATE GRUPO-WSI
059800        WHEN 'controlgroup_a'
059900           ADD 1                  TO WSS-QTD-CTRL-A
060000           SET WSS-IDX-CTA        TO WSS-QTD-CTRL-A
060100           MOVE SERVIDOR-WSI      TO CTA-SERVIDOR (WSS-IDX-CTA)
060200        WHEN 'controlgroup_b'
060300           ADD 1                  TO WSS-QTD-CTRL-B
060400           SET WSS-IDX-CTB        TO WSS-QTD-CTRL-B
060500           MOVE SERVIDOR-WSI      TO CTB-SERVIDOR (WSS-IDX-CTB)
060600        WHEN 'servertype_dev'
060700           ADD 1                  TO WSS-QTD-DEV
060800           SET WSS-IDX-DEV        TO WSS-QTD-DEV
060900           MOVE SERVIDOR-WSI      TO DEV-SERVIDOR (WSS-IDX-DEV)
061000        WHEN 'servertype_prod'
061100           ADD 1                  TO WSS-QTD-PROD
061200           SET WSS-IDX-PRD        TO WSS-QTD-PROD
061300           MOVE SERVIDOR-WSI      TO PRD-SERVIDOR (WSS-IDX-PRD)
061400        WHEN OTHER
061500           CONTINUE
061600     END-EVALUATE.
061700*
061800     IF CELULA-WSI                 EQUAL SPACES
061900        CONTINUE
062000     ELSE
062100        MOVE CELULA-WSI            TO CELULA-ENT-0900
062200        CALL WSP0900               USING REG0900
062300        ADD 1                      TO WSS-QTD-ATUAL
062400        SET WSS-IDX-ATU            TO WSS-QTD-ATUAL
062500        MOVE SERVIDOR-WSI          TO ATU-SERVIDOR (WSS-IDX-ATU)
062600        MOVE CELULA-SAI-0900       TO ATU-CELULA (WSS-IDX-ATU)
062700     END-IF.
062800*
062900     PERFORM RT-CARREGAR-INVENTARIO-LER
063000                                 THRU RT-CARREGAR-INVENTARIO-LERX.
063100*
063200 RT-CARREGAR-INVENTARIO-GRAVAX.
063300     EXIT.
063400*
063500*----------------------------------------------------------------*
063600 RT-VALIDAR-GRUPOS               SECTION.
063700*  ---> Varre a tabela 01 (registros) conferindo se o servidor
063800*       do servertype_dev tem tipo de host DEV e o servertype
063900*       _prod tem tipo PROD. Mensagens duplicadas sao suprimidas.
064000*----------------------------------------------------------------*
064100*
064200     MOVE ZEROS                   TO WSS-QTD-MSG-GRP.
064300*
064400     PERFORM RT-VALIDAR-GRUPOS-VARRE
064500        THRU RT-VALIDAR-GRUPOS-VARREX
064600           VARYING WSS-IND-01     FROM 1 BY 1
064700             UNTIL WSS-IND-01     GREATER WSS-QTD-REG.
064800*
064900     PERFORM RT-VALIDAR-GRUPOS-IMPRIME
065000                                 THRU RT-VALIDAR-GRUPOS-IMPRIMEX.
065100*
065200 RT-VALIDAR-GRUPOSX.
065300     EXIT.
065400*
065500*----------------------------------------------------------------*
065600 RT-VALIDAR-GRUPOS-VARRE         SECTION.
065700*  ---> Confere um registro da tabela 01 contra servertype_dev e
065800*       servertype_prod. Mensagem so e gravada se ainda nao foi
065900*       emitida para o par servidor/tipo (RT-VALIDAR-GRUPOS-GRAVAR
066000*       -MSG faz a deduplicacao).
066100*----------------------------------------------------------------*
066200*
066300     MOVE 'N'                     TO WSS-ACHOU-SW.
066400*
066500     IF WSS-QTD-DEV                EQUAL ZEROS
066600        CONTINUE
066700     ELSE
066800        SET WSS-IDX-DEV           TO 1
066900        SEARCH WSS-DEV-OCR
067000           VARYING WSS-IDX-DEV
067100           AT END
067200              CONTINUE
067300           WHEN DEV-SERVIDOR (WSS-IDX-DEV)
067400                             EQUAL REG-SERVIDOR (WSS-IND-01)
067500              MOVE 'S'             TO WSS-ACHOU-SW
067600        END-SEARCH
067700     END-IF.
067800*
067900     IF WSS-ACHOU AND
068000        REG-TIPO-HOST (WSS-IND-01) NOT EQUAL 'dev '
068100        STRING 'Mismatch: '        DELIMITED SIZE
068200               REG-SERVIDOR (WSS-IND-01) DELIMITED BY SPACE
068300               ' '                 DELIMITED SIZE
068400               REG-TIPO-HOST (WSS-IND-01) DELIMITED BY SPACE
068500               ' in servertype_dev but should be'
068600                                   DELIMITED SIZE
068700               ' in servertype_prod'
068800                                   DELIMITED SIZE
068900               INTO WSS-MENSAGEM
069000        PERFORM RT-VALIDAR-GRUPOS-GRAVAR-MSG
069100           THRU RT-VALIDAR-GRUPOS-GRAVAR-MSGX
069200     END-IF.
069300*
069400     MOVE 'N'                     TO WSS-ACHOU-SW.
069500*
069600     IF WSS-QTD-PROD                EQUAL ZEROS
069700        CONTINUE
069800     ELSE
069900        SET WSS-IDX-PRD           TO 1
070000        SEARCH WSS-PRD-OCR
070100           VARYING WSS-IDX-PRD
070200           AT END
070300              CONTINUE
070400           WHEN PRD-SERVIDOR (WSS-IDX-PRD)
070500                             EQUAL REG-SERVIDOR (WSS-IND-01)
070600              MOVE 'S'             TO WSS-ACHOU-SW
070700        END-SEARCH
070800     END-IF.
070900*
071000     IF WSS-ACHOU AND
071100        REG-TIPO-HOST (WSS-IND-01) NOT EQUAL 'prod'
071200        STRING 'Mismatch: '        DELIMITED SIZE
071300               REG-SERVIDOR (WSS-IND-01) DELIMITED BY SPACE
071400               ' '                 DELIMITED SIZE
071500               REG-TIPO-HOST (WSS-IND-01) DELIMITED BY SPACE
071600               ' in servertype_prod but should be'
071700                                   DELIMITED SIZE
071800               ' in servertype_dev'
071900                                   DELIMITED SIZE
072000               INTO WSS-MENSAGEM
072100        PERFORM RT-VALIDAR-GRUPOS-GRAVAR-MSG
072200           THRU RT-VALIDAR-GRUPOS-GRAVAR-MSGX
072300     END-IF.
072400*
072500 RT-VALIDAR-GRUPOS-VARREX.
072600     EXIT.
072700*
072800*----------------------------------------------------------------*
072900 RT-VALIDAR-GRUPOS-GRAVAR-MSG    SECTION.
073000*  ---> Grava WSS-MENSAGEM na tabela de mensagens (06) se ainda
073100*       nao tiver sido emitida - evita linha repetida no relato.
073200*----------------------------------------------------------------*
073300*
073400     MOVE 'N'                     TO WSS-ACHOU-SW.
073500*
073600     IF WSS-QTD-MSG-GRP             EQUAL ZEROS
073700        CONTINUE
073800     ELSE
073900        SET WSS-IDX-MSG           TO 1
074000        SEARCH WSS-MSG-OCR
074100           VARYING WSS-IDX-MSG
074200           AT END
074300              CONTINUE
074400           WHEN MSG-GRP-TEXTO (WSS-IDX-MSG) EQUAL WSS-MENSAGEM
074500              MOVE 'S'             TO WSS-ACHOU-SW
074600        END-SEARCH
074700     END-IF.
074800*
074900     IF NOT WSS-ACHOU
075000        ADD 1                     TO WSS-QTD-MSG-GRP
075100        SET WSS-IDX-MSG           TO WSS-QTD-MSG-GRP
075200        MOVE WSS-MENSAGEM          TO MSG-GRP-TEXTO (WSS-IDX-MSG)
075300     END-IF.
075400*
075500 RT-VALIDAR-GRUPOS-GRAVAR-MSGX.
075600     EXIT.
075700*
075800*----------------------------------------------------------------*
075900 RT-VALIDAR-GRUPOS-IMPRIME       SECTION.
076000*  ---> Imprime o bloco "Servers group validation:" - as mensagens
076100*       gravadas na tabela 06, ou a mensagem de tudo certo.
076200*----------------------------------------------------------------*
076300*
076400     MOVE 'Servers group validation:'
076500                                  TO WSS-LINDET.
076600     WRITE REG-RELATO             FROM WSS-LINDET.
076700*
076800     MOVE WSS-SEPARADOR            TO WSS-LINDET.
076900     WRITE REG-RELATO             FROM WSS-LINDET.
077000*
077100     IF WSS-QTD-MSG-GRP             EQUAL ZEROS
077200        MOVE 'All servers are in the correct groups.'
077300                                  TO WSS-LINDET
077400        WRITE REG-RELATO          FROM WSS-LINDET
077500     ELSE
077600        PERFORM RT-VALIDAR-GRUPOS-IMPRIME-MSG
077700           THRU RT-VALIDAR-GRUPOS-IMPRIME-MSGX
077800              VARYING WSS-IND-01  FROM 1 BY 1
077900                UNTIL WSS-IND-01  GREATER WSS-QTD-MSG-GRP
078000     END-IF.
078100*
078200 RT-VALIDAR-GRUPOS-IMPRIMEX.
078300     EXIT.
078400*
078500 RT-VALIDAR-GRUPOS-IMPRIME-MSG   SECTION.
078600*  ---> Imprime uma mensagem de divergencia de grupo dev/prod.
078700*----------------------------------------------------------------*
078800*
078900     MOVE MSG-GRP-TEXTO (WSS-IND-01)
079000                                  TO WSS-LINDET.
079100     WRITE REG-RELATO             FROM WSS-LINDET.
079200*
079300 RT-VALIDAR-GRUPOS-IMPRIME-MSGX.
079400     EXIT.
079500*
079600*----------------------------------------------------------------*
079700 RT-VALIDAR-CONTROLE             SECTION.
079800*  ---> Monta a tabela 07 (contagem/lista por centro de dados) a
079900*       partir do servidor unico e confere o balanceamento dev x
080000*       prod nos grupos de controle A e B.
080100*----------------------------------------------------------------*
080200*
080300     MOVE ZEROS                   TO WSS-QTD-CELULA
080400                                     WSS-QTD-NAO-ATRIB
080500                                     WSS-QTD-ATRIBUIDO.
080600*
080700     PERFORM RT-VALIDAR-CONTROLE-MONTA
080800        THRU RT-VALIDAR-CONTROLE-MONTAX
080900           VARYING WSS-IND-01     FROM 1 BY 1
081000             UNTIL WSS-IND-01     GREATER WSS-QTD-UNI.
081100*
081200     PERFORM RT-VALIDAR-CONTROLE-IMPRIME
081300        THRU RT-VALIDAR-CONTROLE-IMPRIMEX.
081400*
081500 RT-VALIDAR-CONTROLEX.
081600     EXIT.
081700*
081800*----------------------------------------------------------------*
081900 RT-VALIDAR-CONTROLE-MONTA       SECTION.
082000*  ---> Determina o grupo de controle do servidor unico corrente
082100*       (A tem prioridade sobre B) e acumula na tabela 07, pela
082200*       celula do servidor. Sem A nem B, o servidor fica sem
082300*       grupo (tabela 08).
082400*----------------------------------------------------------------*
082500*
082600     MOVE SPACES                  TO UNI-CTRL-GRP (WSS-IND-01).
082700*
082800     MOVE 'N'                     TO WSS-ACHOU-SW.
082900*
083000     IF WSS-QTD-CTRL-A              EQUAL ZEROS
083100        CONTINUE
083200     ELSE
083300        SET WSS-IDX-CTA           TO 1
083400        SEARCH WSS-CTA-OCR
083500           VARYING WSS-IDX-CTA
083600           AT END
083700              CONTINUE
083800           WHEN CTA-SERVIDOR (WSS-IDX-CTA)
083900                             EQUAL UNI-SERVIDOR (WSS-IND-01)
084000              MOVE 'S'             TO WSS-ACHOU-SW
084100        END-SEARCH
084200     END-IF.
084300*
084400     IF WSS-ACHOU
084500        MOVE 'A'                  TO UNI-CTRL-GRP (WSS-IND-01)
084600     ELSE
084700        MOVE 'N'                  TO WSS-ACHOU-SW
084800        IF WSS-QTD-CTRL-B           EQUAL ZEROS
084900           CONTINUE
085000        ELSE
085100           SET WSS-IDX-CTB        TO 1
085200           SEARCH WSS-CTB-OCR
085300              VARYING WSS-IDX-CTB
085400              AT END
085500                 CONTINUE
085600              WHEN CTB-SERVIDOR (WSS-IDX-CTB)
085700                                EQUAL UNI-SERVIDOR (WSS-IND-01)
085800                 MOVE 'S'          TO WSS-ACHOU-SW
085900           END-SEARCH
086000        END-IF
086100        IF WSS-ACHOU
086200           MOVE 'B'               TO UNI-CTRL-GRP (WSS-IND-01)
086300        END-IF
086400     END-IF.
086500*
086600     IF UNI-CTRL-GRP (WSS-IND-01)  EQUAL SPACES
086700        ADD 1                     TO WSS-QTD-NAO-ATRIB
086800        SET WSS-IDX-NAT           TO WSS-QTD-NAO-ATRIB
086900        MOVE UNI-SERVIDOR (WSS-IND-01)
087000                                  TO NAT-SERVIDOR (WSS-IDX-NAT)
087100        GO TO RT-VALIDAR-CONTROLE-MONTAX
087200     END-IF.
087300*
087400     MOVE 'S'                   TO UNI-ATRIBUIDO-SW (WSS-IND-01).
087500     ADD 1                      TO WSS-QTD-ATRIBUIDO.
087600*
087700     PERFORM RT-VALIDAR-CONTROLE-ACHAR-CEL
087800                         THRU RT-VALIDAR-CONTROLE-ACHAR-CELX.
087900*
088000     IF UNI-CTRL-GRP (WSS-IND-01)  EQUAL 'A'
088100        IF UNI-TIPO-HOST (WSS-IND-01) EQUAL 'dev '
088200           ADD 1                TO CEL-QTD-A-DEV (WSS-IDX-CEL)
088300           SET WSS-IDX-05       TO CEL-QTD-A-DEV (WSS-IDX-CEL)
088400           MOVE UNI-SERVIDOR (WSS-IND-01)
088500              TO CEL-LISTA-A-DEV (WSS-IDX-CEL WSS-IDX-05)
088600        ELSE
088700           ADD 1                TO CEL-QTD-A-PRD (WSS-IDX-CEL)
088800           SET WSS-IDX-05       TO CEL-QTD-A-PRD (WSS-IDX-CEL)
088900           MOVE UNI-SERVIDOR (WSS-IND-01)
089000              TO CEL-LISTA-A-PRD (WSS-IDX-CEL WSS-IDX-05)
089100        END-IF
089200     ELSE
089300        IF UNI-TIPO-HOST (WSS-IND-01) EQUAL 'dev '
089400           ADD 1                TO CEL-QTD-B-DEV (WSS-IDX-CEL)
089500           SET WSS-IDX-05       TO CEL-QTD-B-DEV (WSS-IDX-CEL)
089600           MOVE UNI-SERVIDOR (WSS-IND-01)
089700              TO CEL-LISTA-B-DEV (WSS-IDX-CEL WSS-IDX-05)
089800        ELSE
089900           ADD 1                TO CEL-QTD-B-PRD (WSS-IDX-CEL)
090000           SET WSS-IDX-05       TO CEL-QTD-B-PRD (WSS-IDX-CEL)
090100           MOVE UNI-SERVIDOR (WSS-IND-01)
090200              TO CEL-LISTA-B-PRD (WSS-IDX-CEL WSS-IDX-05)
090300        END-IF
090400     END-IF.
090500*
090600 RT-VALIDAR-CONTROLE-MONTAX.
090700     EXIT.
090800*
090900*----------------------------------------------------------------*
091000 RT-VALIDAR-CONTROLE-ACHAR-CEL   SECTION.
091100*  ---> Localiza a celula do servidor unico corrente na tabela
091200*       07; se nao existir ainda, cria a entrada e zera contagens.
091300*----------------------------------------------------------------*
091400*
091500     MOVE 'N'                     TO WSS-ACHOU-SW.
091600*
091700     IF WSS-QTD-CELULA              EQUAL ZEROS
091800        CONTINUE
091900     ELSE
092000        SET WSS-IDX-CEL           TO 1
092100        SEARCH WSS-CEL-OCR
092200           VARYING WSS-IDX-CEL
092300           AT END
092400              CONTINUE
092500           WHEN CEL-NOME (WSS-IDX-CEL)
092600                             EQUAL UNI-CELULA (WSS-IND-01)
092700              MOVE 'S'             TO WSS-ACHOU-SW
092800        END-SEARCH
092900     END-IF.
093000*
093100     IF NOT WSS-ACHOU
093200        ADD 1                     TO WSS-QTD-CELULA
093300        SET WSS-IDX-CEL           TO WSS-QTD-CELULA
093400        MOVE UNI-CELULA (WSS-IND-01)
093500                                  TO CEL-NOME (WSS-IDX-CEL)
093600        MOVE ZEROS                TO CEL-QTD-A-DEV (WSS-IDX-CEL)
093700                                     CEL-QTD-A-PRD (WSS-IDX-CEL)
093800                                     CEL-QTD-B-DEV (WSS-IDX-CEL)
093900                                     CEL-QTD-B-PRD (WSS-IDX-CEL)
094000     END-IF.
094100*
094200 RT-VALIDAR-CONTROLE-ACHAR-CELX.
094300     EXIT.
094400*
094500*----------------------------------------------------------------*
094600 RT-VALIDAR-CONTROLE-IMPRIME     SECTION.
094700*  ---> Imprime o bloco "Control Group Validation:".
094800*----------------------------------------------------------------*
094900*
095000     MOVE 'Control Group Validation:'
095100                                  TO WSS-LINDET.
095200     WRITE REG-RELATO             FROM WSS-LINDET.
095300*
095400     MOVE WSS-SEPARADOR            TO WSS-LINDET.
095500     WRITE REG-RELATO             FROM WSS-LINDET.
095600*
095700     MOVE 'N'                     TO WSS-TEM-MISMATCH-SW.
095800*
095900     PERFORM RT-VALIDAR-CONTROLE-IMPR-CEL
096000        THRU RT-VALIDAR-CONTROLE-IMPR-CELX
096100           VARYING WSS-IND-01     FROM 1 BY 1
096200             UNTIL WSS-IND-01     GREATER WSS-QTD-CELULA.
096300*
096400     IF WSS-QTD-UNI                 NOT EQUAL WSS-QTD-ATRIBUIDO
096500        MOVE 'S'                   TO WSS-TEM-MISMATCH-SW
096600        PERFORM RT-VALIDAR-CONTROLE-IMPR-TOTAL
096700                       THRU RT-VALIDAR-CONTROLE-IMPR-TOTALX
096800     END-IF.
096900*
097000     IF NOT WSS-TEM-MISMATCH
097100        MOVE SPACES                TO WSS-LINDET
097200        STRING 'Controlgroup A and B are correctly balanced for '
097300                                   DELIMITED SIZE
097400               'high availability.' DELIMITED SIZE
097500               INTO WSS-LINDET
097600        WRITE REG-RELATO           FROM WSS-LINDET
097700     END-IF.
097800*
097900 RT-VALIDAR-CONTROLE-IMPRIMEX.
098000     EXIT.
098100*
098200*----------------------------------------------------------------*
098300 RT-VALIDAR-CONTROLE-IMPR-CEL    SECTION.
098400*  ---> Confere o balanceamento da celula corrente (A-dev x
098500*       A-prod e B-dev x B-prod); se desbalanceada, lista os
098600*       servidores dos dois grupos nesta celula.
098700*----------------------------------------------------------------*
098800*
098900     IF CEL-QTD-A-DEV (WSS-IND-01)
099000                        NOT EQUAL CEL-QTD-A-PRD (WSS-IND-01)
099100     OR CEL-QTD-B-DEV (WSS-IND-01)
099200                        NOT EQUAL CEL-QTD-B-PRD (WSS-IND-01)
099300        MOVE 'S'                   TO WSS-TEM-MISMATCH-SW
099400        MOVE SPACES                TO WSS-LINDET
099500        STRING 'Mismatch in data center ' DELIMITED SIZE
099600               CEL-NOME (WSS-IND-01) DELIMITED BY SPACE
099700               ':'                  DELIMITED SIZE
099800               INTO WSS-LINDET
099900        WRITE REG-RELATO           FROM WSS-LINDET
100000        PERFORM RT-VALIDAR-CONTROLE-IMPR-LISTA
100100           THRU RT-VALIDAR-CONTROLE-IMPR-LISTAX
100200              VARYING WSS-IND-02   FROM 1 BY 1
100300                UNTIL WSS-IND-02
100400                         GREATER CEL-QTD-A-DEV (WSS-IND-01)
100500        PERFORM RT-VALIDAR-CONTROLE-IMPR-A-PRD
100600           THRU RT-VALIDAR-CONTROLE-IMPR-A-PRDX
100700              VARYING WSS-IND-02   FROM 1 BY 1
100800                UNTIL WSS-IND-02
100900                         GREATER CEL-QTD-A-PRD (WSS-IND-01)
101000        PERFORM RT-VALIDAR-CONTROLE-IMPR-B-DEV
101100           THRU RT-VALIDAR-CONTROLE-IMPR-B-DEVX
101200              VARYING WSS-IND-02   FROM 1 BY 1
101300                UNTIL WSS-IND-02
101400                         GREATER CEL-QTD-B-DEV (WSS-IND-01)
101500        PERFORM RT-VALIDAR-CONTROLE-IMPR-B-PRD
101600           THRU RT-VALIDAR-CONTROLE-IMPR-B-PRDX
101700              VARYING WSS-IND-02   FROM 1 BY 1
101800                UNTIL WSS-IND-02
101900                         GREATER CEL-QTD-B-PRD (WSS-IND-01)
102000     END-IF.
102100*
102200 RT-VALIDAR-CONTROLE-IMPR-CELX.
102300     EXIT.
102400*
102500*----------------------------------------------------------------*
102600 RT-VALIDAR-CONTROLE-IMPR-LISTA  SECTION.
102700*  ---> Imprime um servidor dev do grupo de controle A.
102800*----------------------------------------------------------------*
102900*
103000     MOVE SPACES                   TO WSS-LINDET.
103100     STRING '  '                   DELIMITED SIZE
103200            CEL-LISTA-A-DEV (WSS-IND-01 WSS-IND-02)
103300                                    DELIMITED BY SPACE
103400            ' (dev)'                DELIMITED SIZE
103500            INTO WSS-LINDET.
103600     WRITE REG-RELATO              FROM WSS-LINDET.
103700*
103800 RT-VALIDAR-CONTROLE-IMPR-LISTAX.
103900     EXIT.
104000*
104100*----------------------------------------------------------------*
104200 RT-VALIDAR-CONTROLE-IMPR-A-PRD  SECTION.
104300*  ---> Imprime um servidor prod do grupo de controle A.
104400*----------------------------------------------------------------*
104500*
104600     MOVE SPACES                   TO WSS-LINDET.
104700     STRING '  '                   DELIMITED SIZE
104800            CEL-LISTA-A-PRD (WSS-IND-01 WSS-IND-02)
104900                                    DELIMITED BY SPACE
105000            ' (prod)'               DELIMITED SIZE
105100            INTO WSS-LINDET.
105200     WRITE REG-RELATO              FROM WSS-LINDET.
105300*
105400 RT-VALIDAR-CONTROLE-IMPR-A-PRDX.
105500     EXIT.
105600*
105700*----------------------------------------------------------------*
105800 RT-VALIDAR-CONTROLE-IMPR-B-DEV  SECTION.
105900*  ---> Imprime um servidor dev do grupo de controle B.
106000*----------------------------------------------------------------*
106100*
106200     MOVE SPACES                   TO WSS-LINDET.
106300     STRING '  '                   DELIMITED SIZE
106400            CEL-LISTA-B-DEV (WSS-IND-01 WSS-IND-02)
106500                                    DELIMITED BY SPACE
106600            ' (dev)'                DELIMITED SIZE
106700            INTO WSS-LINDET.
106800     WRITE REG-RELATO              FROM WSS-LINDET.
106900*
107000 RT-VALIDAR-CONTROLE-IMPR-B-DEVX.
107100     EXIT.
107200*
107300*----------------------------------------------------------------*
107400 RT-VALIDAR-CONTROLE-IMPR-B-PRD  SECTION.
107500*  ---> Imprime um servidor prod do grupo de controle B.
107600*----------------------------------------------------------------*
107700*
107800     MOVE SPACES                   TO WSS-LINDET.
107900     STRING '  '                   DELIMITED SIZE
108000            CEL-LISTA-B-PRD (WSS-IND-01 WSS-IND-02)
108100                                    DELIMITED BY SPACE
108200            ' (prod)'               DELIMITED SIZE
108300            INTO WSS-LINDET.
108400     WRITE REG-RELATO              FROM WSS-LINDET.
108500*
108600 RT-VALIDAR-CONTROLE-IMPR-B-PRDX.
108700     EXIT.
108800*
108900*----------------------------------------------------------------*
109000 RT-VALIDAR-CONTROLE-IMPR-TOTAL  SECTION.
109100*  ---> Imprime a linha de divergencia na contagem total e a
109200*       lista dos servidores sem grupo de controle atribuido.
109300*----------------------------------------------------------------*
109400*
109500     MOVE SPACES                   TO WSS-LINDET.
109600     STRING 'Total server count mismatch: expected '
109700                                    DELIMITED SIZE
109800            WSS-QTD-UNI             DELIMITED SIZE
109900            ', but assigned '       DELIMITED SIZE
110000            WSS-QTD-ATRIBUIDO       DELIMITED SIZE
110100            INTO WSS-LINDET.
110200     WRITE REG-RELATO              FROM WSS-LINDET.
110300*
110400     MOVE SPACES                   TO WSS-LINDET.
110500     MOVE 1                        TO WSS-IND-03.
110600*
110700     PERFORM RT-VALIDAR-CONTROLE-IMPR-NAO-AT
110800        THRU RT-VALIDAR-CONTROLE-IMPR-NAO-ATX
110900           VARYING WSS-IND-02      FROM 1 BY 1
111000             UNTIL WSS-IND-02      GREATER WSS-QTD-NAO-ATRIB.
111100*
111200     WRITE REG-RELATO              FROM WSS-LINDET.
111300*
111400 RT-VALIDAR-CONTROLE-IMPR-TOTALX.
111500     EXIT.
111600*
111700*----------------------------------------------------------------*
111800 RT-VALIDAR-CONTROLE-IMPR-NAO-AT SECTION.
111900*  ---> Concatena na linha WSS-LINDET um servidor sem grupo de
112000*       controle, separado por espaco do anterior, avancando o
112100*       ponteiro WSS-IND-03 a cada chamada.
112200*----------------------------------------------------------------*
112300*
112400     STRING NAT-SERVIDOR (WSS-IND-02) DELIMITED BY SPACE
112500            ' '                      DELIMITED SIZE
112600            INTO WSS-LINDET WITH POINTER WSS-IND-03.
112700*
112800 RT-VALIDAR-CONTROLE-IMPR-NAO-ATX.
112900     EXIT.
113000*
113100*----------------------------------------------------------------*
113200 RT-CLASSIFICAR-GRUPO            SECTION.
113300*  ---> Classifica WSS-SERVIDOR-ATUAL no grupo regional pelo
113400*       prefixo do nome (tabela 09 de padroes); o primeiro padrao
113500*       que bater vence. Sem batimento, grupo "Unknown Group".
113600*----------------------------------------------------------------*
113700*
113800     MOVE 'Unknown Group      '    TO WSS-GRUPO-ACHADO.
113900*
114000     MOVE 'N'                      TO WSS-ACHOU-SW.
114100*
114200     PERFORM RT-CLASSIFICAR-GRUPO-TESTA
114300        THRU RT-CLASSIFICAR-GRUPO-TESTAX
114400           VARYING WSS-IDX-PAD     FROM 1 BY 1
114500             UNTIL WSS-IDX-PAD     GREATER 23
114600                OR WSS-ACHOU.
114700*
114800 RT-CLASSIFICAR-GRUPOX.
114900     EXIT.
115000*
115100*----------------------------------------------------------------*
115200 RT-CLASSIFICAR-GRUPO-TESTA      SECTION.
115300*  ---> Compara, caractere a caractere, o prefixo do padrao
115400*       corrente contra o inicio do nome do servidor.
115500*----------------------------------------------------------------*
115600*
115700     MOVE PAD-TAMANHO (WSS-IDX-PAD) TO WSS-TAM-PREFIXO.
115800*
115900     MOVE 'S'                      TO WSS-CONFERE-SW.
116000*
116100     PERFORM RT-CLASSIFICAR-GRUPO-COMPARA
116200        THRU RT-CLASSIFICAR-GRUPO-COMPARAX
116300           VARYING WSS-IND-04      FROM 1 BY 1
116400             UNTIL WSS-IND-04      GREATER WSS-TAM-PREFIXO
116500                OR NOT WSS-CONFERE.
116600*
116700     IF WSS-CONFERE
116800        MOVE 'S'                   TO WSS-ACHOU-SW
116900        MOVE PAD-GRUPO (WSS-IDX-PAD)
117000                                   TO WSS-GRUPO-ACHADO
117100     END-IF.
117200*
117300 RT-CLASSIFICAR-GRUPO-TESTAX.
117400     EXIT.
117500*
117600*----------------------------------------------------------------*
117700 RT-CLASSIFICAR-GRUPO-COMPARA    SECTION.
117800*  ---> Compara uma posicao do prefixo contra o nome do servidor.
117900*----------------------------------------------------------------*
118000*
118100     IF WSS-SRV-ATUAL-T (WSS-IND-04) NOT EQUAL
118200        PAD-PREFIXO-T (WSS-IDX-PAD, WSS-IND-04)
118300        MOVE 'N'                   TO WSS-CONFERE-SW
118400     END-IF.
118500*
118600 RT-CLASSIFICAR-GRUPO-COMPARAX.
118700     EXIT.
118800*
118900*----------------------------------------------------------------*
119000 RT-COMPARAR-CELULAS             SECTION.
119100*  ---> Orquestra o relatorio de comparacao de celulas: servidores
119200*       faltando no inventario, servidores extras no inventario e,
119300*       para cada servidor unico, o bloco de divergencia de
119400*       celulas entre o cadastro EFS e o inventario AX.
119500*----------------------------------------------------------------*
119600*
119700     PERFORM RT-COMPARAR-CELULAS-FALTANTES
119800        THRU RT-COMPARAR-CELULAS-FALTANTESX.
119900*
120000     PERFORM RT-COMPARAR-CELULAS-EXTRAS
120100                                 THRU RT-COMPARAR-CELULAS-EXTRASX.
120200*
120300     PERFORM RT-COMPARAR-CELULAS-DETALHE
120400        THRU RT-COMPARAR-CELULAS-DETALHEX
120500           VARYING WSS-IND-01     FROM 1 BY 1
120600             UNTIL WSS-IND-01     GREATER WSS-QTD-UNI.
120700*
120800 RT-COMPARAR-CELULASX.
120900     EXIT.
121000*
121100*----------------------------------------------------------------*
121200 RT-COMPARAR-CELULAS-ACHAR-ATUAL SECTION.
121300*  ---> Confere se UNI-SERVIDOR (WSS-IND-01) tem pelo menos uma
121400*       celula no inventario AX (tabela 03).
121500*----------------------------------------------------------------*
121600*
121700     MOVE 'N'                     TO WSS-ACHOU-SW.
121800*
121900     IF WSS-QTD-ATUAL               EQUAL ZEROS
122000        CONTINUE
122100     ELSE
122200        SET WSS-IDX-ATU           TO 1
122300        SEARCH WSS-ATU-OCR
122400           VARYING WSS-IDX-ATU
122500           AT END
122600              CONTINUE
122700           WHEN ATU-SERVIDOR (WSS-IDX-ATU)
122800                             EQUAL UNI-SERVIDOR (WSS-IND-01)
122900              MOVE 'S'             TO WSS-ACHOU-SW
123000        END-SEARCH
123100     END-IF.
123200*
123300 RT-COMPARAR-CELULAS-ACHAR-ATUALX.
123400     EXIT.
123500*
123600*----------------------------------------------------------------*
123700 RT-COMPARAR-CELULAS-FALTANTES   SECTION.
123800*  ---> Imprime o bloco "Missing servers in inventory:" - servidor
123900*       unico sem nenhuma celula no inventario AX - so se houver.
124000*----------------------------------------------------------------*
124100*
124200     MOVE ZEROS                   TO WSS-QTD-MSG-FALTA.
124300*
124400     PERFORM RT-COMPARAR-CELULAS-FALTA-CONTA
124500        THRU RT-COMPARAR-CELULAS-FALTA-CONTAX
124600           VARYING WSS-IND-01     FROM 1 BY 1
124700             UNTIL WSS-IND-01     GREATER WSS-QTD-UNI.
124800*
124900     IF WSS-QTD-MSG-FALTA            NOT EQUAL ZEROS
125000        MOVE 'Missing servers in inventory:'
125100                                  TO WSS-LINDET
125200        WRITE REG-RELATO          FROM WSS-LINDET
125300        MOVE WSS-SEPARADOR         TO WSS-LINDET
125400        WRITE REG-RELATO          FROM WSS-LINDET
125500        PERFORM RT-COMPARAR-CELULAS-FALTA-IMPR
125600           THRU RT-COMPARAR-CELULAS-FALTA-IMPRX
125700              VARYING WSS-IND-01  FROM 1 BY 1
125800                UNTIL WSS-IND-01  GREATER WSS-QTD-UNI
125900     END-IF.
126000*
126100 RT-COMPARAR-CELULAS-FALTANTESX.
126200     EXIT.
126300*
126400*----------------------------------------------------------------*
126500 RT-COMPARAR-CELULAS-FALTA-CONTA SECTION.
126600*  ---> Conta o servidor unico corrente se ele nao tiver celula no
126700*       inventario AX.
126800*----------------------------------------------------------------*
126900*
127000     PERFORM RT-COMPARAR-CELULAS-ACHAR-ATUAL
127100                         THRU RT-COMPARAR-CELULAS-ACHAR-ATUALX.
127200*
127300     IF NOT WSS-ACHOU
127400        ADD 1                     TO WSS-QTD-MSG-FALTA
127500     END-IF.
127600*
127700 RT-COMPARAR-CELULAS-FALTA-CONTAX.
127800     EXIT.
127900*
128000*----------------------------------------------------------------*
128100 RT-COMPARAR-CELULAS-FALTA-IMPR  SECTION.
128200*  ---> Imprime o servidor unico corrente se ele nao tiver celula
128300*       no inventario AX.
128400*----------------------------------------------------------------*
128500*
128600     PERFORM RT-COMPARAR-CELULAS-ACHAR-ATUAL
128700                         THRU RT-COMPARAR-CELULAS-ACHAR-ATUALX.
128800*
128900     IF NOT WSS-ACHOU
129000        MOVE SPACES                TO WSS-LINDET
129100        STRING ' '                 DELIMITED SIZE
129200               UNI-SERVIDOR (WSS-IND-01) DELIMITED BY SPACE
129300               INTO WSS-LINDET
129400        WRITE REG-RELATO           FROM WSS-LINDET
129500     END-IF.
129600*
129700 RT-COMPARAR-CELULAS-FALTA-IMPRX.
129800     EXIT.
129900*
130000*----------------------------------------------------------------*
130100 RT-COMPARAR-CELULAS-ACHAR-UNICO SECTION.
130200*  ---> Confere se ATU-SERVIDOR (WSS-IND-01) existe na tabela 02
130300*       (servidor unico, ou seja, apareceu no cadastro EFS).
130400*----------------------------------------------------------------*
130500*
130600     MOVE 'N'                     TO WSS-ACHOU-SW.
130700*
130800     IF WSS-QTD-UNI                 EQUAL ZEROS
130900        CONTINUE
131000     ELSE
131100        SET WSS-IDX-UNI           TO 1
131200        SEARCH WSS-UNI-OCR
131300           VARYING WSS-IDX-UNI
131400           AT END
131500              CONTINUE
131600           WHEN UNI-SERVIDOR (WSS-IDX-UNI)
131700                             EQUAL ATU-SERVIDOR (WSS-IND-01)
131800              MOVE 'S'             TO WSS-ACHOU-SW
131900        END-SEARCH
132000     END-IF.
132100*
132200 RT-COMPARAR-CELULAS-ACHAR-UNICOX.
132300     EXIT.
132400*
132500*----------------------------------------------------------------*
132600 RT-COMPARAR-CELULAS-PRIMEIRA    SECTION.
132700*  ---> Confere se WSS-IND-01 e a primeira ocorrencia do nome do
132800*       servidor na tabela 03 (inventario tem 1 linha por par
132900*       servidor/celula, o mesmo servidor pode repetir).
133000*----------------------------------------------------------------*
133100*
133200     MOVE 'S'                     TO WSS-CONFERE-SW.
133300*
133400     PERFORM RT-COMPARAR-CELULAS-PRIMEIRA-VARRE
133500        THRU RT-COMPARAR-CELULAS-PRIMEIRA-VARREX
133600           VARYING WSS-IND-02     FROM 1 BY 1
133700             UNTIL WSS-IND-02     EQUAL WSS-IND-01
133800                OR NOT WSS-CONFERE.
133900*
134000 RT-COMPARAR-CELULAS-PRIMEIRAX.
134100     EXIT.
134200*
134300*----------------------------------------------------------------*
134400 RT-COMPARAR-CELULAS-PRIMEIRA-VARRE SECTION.
134500*  ---> Compara uma linha anterior da tabela 03 contra o servidor
134600*       corrente; achando o mesmo nome antes, nao e a 1a. vez.
134700*----------------------------------------------------------------*
134800*
134900     IF ATU-SERVIDOR (WSS-IND-02) EQUAL ATU-SERVIDOR (WSS-IND-01)
135000        MOVE 'N'                   TO WSS-CONFERE-SW
135100     END-IF.
135200*
135300 RT-COMPARAR-CELULAS-PRIMEIRA-VARREX.
135400     EXIT.
135500*
135600*----------------------------------------------------------------*
135700 RT-COMPARAR-CELULAS-EXTRAS      SECTION.
135800*  ---> Imprime o bloco de servidores do inventario AX que nao
135900*       aparecem no cadastro EFS nem na lista de servidores -
136000*       so se houver.
136100*----------------------------------------------------------------*
136200*
136300     MOVE ZEROS                   TO WSS-QTD-MSG-EXTRA.
136400*
136500     PERFORM RT-COMPARAR-CELULAS-EXTRA-CONTA
136600        THRU RT-COMPARAR-CELULAS-EXTRA-CONTAX
136700           VARYING WSS-IND-01     FROM 1 BY 1
136800             UNTIL WSS-IND-01     GREATER WSS-QTD-ATUAL.
136900*
137000     IF WSS-QTD-MSG-EXTRA            NOT EQUAL ZEROS
137100        MOVE SPACES                TO WSS-LINDET
137200        STRING 'servers found in ax_inventories but not in Efs '
137300                                   DELIMITED SIZE
137400               'Database or efsserver.txt:' DELIMITED SIZE
137500               INTO WSS-LINDET
137600        WRITE REG-RELATO           FROM WSS-LINDET
137700        MOVE WSS-SEPARADOR         TO WSS-LINDET
137800        WRITE REG-RELATO          FROM WSS-LINDET
137900        PERFORM RT-COMPARAR-CELULAS-EXTRA-IMPR
138000           THRU RT-COMPARAR-CELULAS-EXTRA-IMPRX
138100              VARYING WSS-IND-01  FROM 1 BY 1
138200                UNTIL WSS-IND-01  GREATER WSS-QTD-ATUAL
138300     END-IF.
138400*
138500 RT-COMPARAR-CELULAS-EXTRASX.
138600     EXIT.
138700*
138800*----------------------------------------------------------------*
138900 RT-COMPARAR-CELULAS-EXTRA-CONTA SECTION.
139000*  ---> Conta a linha corrente da tabela 03 se o servidor nao
139100*       existir no servidor unico e for a 1a. ocorrencia dele.
139200*----------------------------------------------------------------*
139300*
139400     PERFORM RT-COMPARAR-CELULAS-ACHAR-UNICO
139500                         THRU RT-COMPARAR-CELULAS-ACHAR-UNICOX.
139600*
139700     IF NOT WSS-ACHOU
139800        PERFORM RT-COMPARAR-CELULAS-PRIMEIRA
139900                            THRU RT-COMPARAR-CELULAS-PRIMEIRAX
140000        IF WSS-CONFERE
140100           ADD 1                  TO WSS-QTD-MSG-EXTRA
140200        END-IF
140300     END-IF.
140400*
140500 RT-COMPARAR-CELULAS-EXTRA-CONTAX.
140600     EXIT.
140700*
140800*----------------------------------------------------------------*
140900 RT-COMPARAR-CELULAS-EXTRA-IMPR  SECTION.
141000*  ---> Imprime a linha corrente da tabela 03 se o servidor nao
141100*       existir no servidor unico e for a 1a. ocorrencia dele.
141200*----------------------------------------------------------------*
141300*
141400     PERFORM RT-COMPARAR-CELULAS-ACHAR-UNICO
141500                         THRU RT-COMPARAR-CELULAS-ACHAR-UNICOX.
141600*
141700     IF NOT WSS-ACHOU
141800        PERFORM RT-COMPARAR-CELULAS-PRIMEIRA
141900                            THRU RT-COMPARAR-CELULAS-PRIMEIRAX
142000        IF WSS-CONFERE
142100           MOVE SPACES             TO WSS-LINDET
142200           STRING ' '              DELIMITED SIZE
142300                  ATU-SERVIDOR (WSS-IND-01) DELIMITED BY SPACE
142400                  INTO WSS-LINDET
142500           WRITE REG-RELATO        FROM WSS-LINDET
142600        END-IF
142700     END-IF.
142800*
142900 RT-COMPARAR-CELULAS-EXTRA-IMPRX.
143000     EXIT.
143100*
143200*----------------------------------------------------------------*
143300 RT-COMPARAR-CELULAS-DETALHE     SECTION.
143400*  ---> Para o servidor unico corrente: classifica o grupo, monta
143500*       o conjunto de celulas esperadas (tabela 10, do cadastro
143600*       EFS) e o conjunto de celulas atuais (tabela 11, do
143700*       inventario AX ja normalizado) e imprime o bloco de
143800*       divergencia quando os conjuntos nao sao iguais.
143900*----------------------------------------------------------------*
144000*
144100     MOVE UNI-SERVIDOR (WSS-IND-01) TO WSS-SERVIDOR-ATUAL.
144200*
144300     PERFORM RT-CLASSIFICAR-GRUPO  THRU RT-CLASSIFICAR-GRUPOX.
144400*
144500     MOVE ZEROS                    TO WSS-QTD-ESPERA.
144600*
144700     PERFORM RT-COMPARAR-CELULAS-MONTA-ESP
144800        THRU RT-COMPARAR-CELULAS-MONTA-ESPX
144900           VARYING WSS-IND-02      FROM 1 BY 1
145000             UNTIL WSS-IND-02      GREATER WSS-QTD-REG.
145100*
145200     MOVE ZEROS                    TO WSS-QTD-ATU-SRV.
145300*
145400     PERFORM RT-COMPARAR-CELULAS-MONTA-ATU
145500        THRU RT-COMPARAR-CELULAS-MONTA-ATUX
145600           VARYING WSS-IND-02      FROM 1 BY 1
145700             UNTIL WSS-IND-02      GREATER WSS-QTD-ATUAL.
145800*
145900     IF WSS-QTD-ATU-SRV              EQUAL ZEROS
146000        PERFORM RT-COMPARAR-CELULAS-IMPR-NOVO
146100                            THRU RT-COMPARAR-CELULAS-IMPR-NOVOX
146200     ELSE
146300        MOVE 'S'                   TO WSS-CONFERE-SW
146400        IF WSS-QTD-ESPERA            NOT EQUAL WSS-QTD-ATU-SRV
146500           MOVE 'N'                 TO WSS-CONFERE-SW
146600        ELSE
146700           PERFORM RT-COMPARAR-CELULAS-CONFERE-SET
146800              THRU RT-COMPARAR-CELULAS-CONFERE-SETX
146900                 VARYING WSS-IDX-ESP FROM 1 BY 1
147000                   UNTIL WSS-IDX-ESP GREATER WSS-QTD-ESPERA
147100                      OR NOT WSS-CONFERE
147200        END-IF
147300        IF NOT WSS-CONFERE
147400           PERFORM RT-COMPARAR-CELULAS-IMPR-DIF
147500                               THRU RT-COMPARAR-CELULAS-IMPR-DIFX
147600        END-IF
147700     END-IF.
147800*
147900 RT-COMPARAR-CELULAS-DETALHEX.
148000     EXIT.
148100*
148200*----------------------------------------------------------------*
148300 RT-COMPARAR-CELULAS-MONTA-ESP   SECTION.
148400*  ---> Se o registro EFS corrente for do servidor corrente, grava
148500*       a celula normalizada na tabela 10 (sem repetir).
148600*----------------------------------------------------------------*
148700*
148800     IF REG-SERVIDOR (WSS-IND-02) EQUAL UNI-SERVIDOR (WSS-IND-01)
148900        MOVE REG-CELULA (WSS-IND-02) TO CELULA-ENT-0900
149000        CALL WSP0900               USING REG0900
149100        MOVE 'N'                   TO WSS-ACHOU-SW
149200        IF WSS-QTD-ESPERA            EQUAL ZEROS
149300           CONTINUE
149400        ELSE
149500           SET WSS-IDX-ESP         TO 1
149600           SEARCH WSS-ESP-OCR
149700              VARYING WSS-IDX-ESP
149800              AT END
149900                 CONTINUE
150000              WHEN ESP-CELULA (WSS-IDX-ESP) EQUAL CELULA-SAI-0900
150100                 MOVE 'S'            TO WSS-ACHOU-SW
150200           END-SEARCH
150300        END-IF
150400        IF NOT WSS-ACHOU
150500           ADD 1                    TO WSS-QTD-ESPERA
150600           SET WSS-IDX-ESP          TO WSS-QTD-ESPERA
150700           MOVE CELULA-SAI-0900     TO ESP-CELULA (WSS-IDX-ESP)
150800        END-IF
150900     END-IF.
151000*
151100 RT-COMPARAR-CELULAS-MONTA-ESPX.
151200     EXIT.
151300*
151400*----------------------------------------------------------------*
151500 RT-COMPARAR-CELULAS-MONTA-ATU   SECTION.
151600*  ---> Se a linha corrente da tabela 03 for do servidor corrente,
151700*       grava a celula (ja normalizada na carga) na tabela 11, sem
151800*       repetir.
151900*----------------------------------------------------------------*
152000*
152100     IF ATU-SERVIDOR (WSS-IND-02) EQUAL UNI-SERVIDOR (WSS-IND-01)
152200        MOVE 'N'                   TO WSS-ACHOU-SW
152300        IF WSS-QTD-ATU-SRV           EQUAL ZEROS
152400           CONTINUE
152500        ELSE
152600           SET WSS-IDX-ATS         TO 1
152700           SEARCH WSS-ATS-OCR
152800              VARYING WSS-IDX-ATS
152900              AT END
153000                 CONTINUE
153100              WHEN ATS-CELULA (WSS-IDX-ATS)
153200                                EQUAL ATU-CELULA (WSS-IND-02)
153300                 MOVE 'S'            TO WSS-ACHOU-SW
153400           END-SEARCH
153500        END-IF
153600        IF NOT WSS-ACHOU
153700           ADD 1                    TO WSS-QTD-ATU-SRV
153800           SET WSS-IDX-ATS          TO WSS-QTD-ATU-SRV
153900           MOVE ATU-CELULA (WSS-IND-02)
154000                                  TO ATS-CELULA (WSS-IDX-ATS)
154100        END-IF
154200     END-IF.
154300*
154400 RT-COMPARAR-CELULAS-MONTA-ATUX.
154500     EXIT.
154600*
154700*----------------------------------------------------------------*
154800 RT-COMPARAR-CELULAS-CONFERE-SET SECTION.
154900*  ---> Confere se a celula esperada (tabela 10) existe na tabela
155000*       11 (atuais); nao achando, os conjuntos nao sao iguais.
155100*----------------------------------------------------------------*
155200*
155300     MOVE 'N'                     TO WSS-ACHOU-SW.
155400*
155500     SET WSS-IDX-ATS              TO 1.
155600     SEARCH WSS-ATS-OCR
155700        VARYING WSS-IDX-ATS
155800        AT END
155900           CONTINUE
156000        WHEN ATS-CELULA (WSS-IDX-ATS)
156100                          EQUAL ESP-CELULA (WSS-IDX-ESP)
156200           MOVE 'S'                TO WSS-ACHOU-SW
156300     END-SEARCH.
156400*
156500     IF NOT WSS-ACHOU
156600        MOVE 'N'                   TO WSS-CONFERE-SW
156700     END-IF.
156800*
156900 RT-COMPARAR-CELULAS-CONFERE-SETX.
157000     EXIT.
157100*
157200*----------------------------------------------------------------*
157300 RT-COMPARAR-CELULAS-IMPR-NOVO   SECTION.
157400*  ---> Servidor sem nenhuma celula no inventario AX (new server).
157500*----------------------------------------------------------------*
157600*
157700     MOVE SPACES                  TO WSS-LINDET.
157800     STRING 'Mismatch for server: ' DELIMITED SIZE
157900            UNI-SERVIDOR (WSS-IND-01) DELIMITED BY SPACE
158000            ' in group '           DELIMITED SIZE
158100            WSS-GRUPO-ACHADO       DELIMITED BY SPACE
158200            ':'                    DELIMITED SIZE
158300            INTO WSS-LINDET.
158400     WRITE REG-RELATO             FROM WSS-LINDET.
158500*
158600     PERFORM RT-COMPARAR-CELULAS-IMPR-ESP
158700                         THRU RT-COMPARAR-CELULAS-IMPR-ESPX.
158800*
158900     MOVE ' Ax inventory: (New Server)'
159000                                  TO WSS-LINDET.
159100     WRITE REG-RELATO            FROM WSS-LINDET.
159200*
159300 RT-COMPARAR-CELULAS-IMPR-NOVOX.
159400     EXIT.
159500*
159600*----------------------------------------------------------------*
159700 RT-COMPARAR-CELULAS-IMPR-DIF    SECTION.
159800*  ---> Servidor com conjuntos de celulas diferentes entre o
159900*       cadastro EFS e o inventario AX - imprime os dois conjuntos
160000*       e, se nao vazias, as duas listas de diferenca.
160100*----------------------------------------------------------------*
160200*
160300     MOVE SPACES                  TO WSS-LINDET.
160400     STRING UNI-SERVIDOR (WSS-IND-01) DELIMITED BY SPACE
160500            ' in group '           DELIMITED SIZE
160600            WSS-GRUPO-ACHADO       DELIMITED BY SPACE
160700            ':'                    DELIMITED SIZE
160800            INTO WSS-LINDET.
160900     WRITE REG-RELATO             FROM WSS-LINDET.
161000*
161100     PERFORM RT-COMPARAR-CELULAS-IMPR-ESP
161200                         THRU RT-COMPARAR-CELULAS-IMPR-ESPX.
161300*
161400     PERFORM RT-COMPARAR-CELULAS-IMPR-ATU
161500                         THRU RT-COMPARAR-CELULAS-IMPR-ATUX.
161600*
161700     MOVE 'N'                     TO WSS-TEM-DIF-FALTA-SW.
161800*
161900     PERFORM RT-COMPARAR-CELULAS-DIF-FALTA-TESTA
162000        THRU RT-COMPARAR-CELULAS-DIF-FALTA-TESTAX
162100           VARYING WSS-IDX-ESP    FROM 1 BY 1
162200             UNTIL WSS-IDX-ESP    GREATER WSS-QTD-ESPERA.
162300*
162400     IF WSS-TEM-DIF-FALTA
162500        MOVE SPACES                TO WSS-LINDET
162600        MOVE 1                     TO WSS-IND-03
162700        STRING ' Cells in the Efs Database but not in the Ax '
162800                                   DELIMITED SIZE
162900               'inventory: '       DELIMITED SIZE
163000               INTO WSS-LINDET WITH POINTER WSS-IND-03
163100        PERFORM RT-COMPARAR-CELULAS-DIF-FALTA-IMPR
163200           THRU RT-COMPARAR-CELULAS-DIF-FALTA-IMPRX
163300              VARYING WSS-IDX-ESP FROM 1 BY 1
163400                UNTIL WSS-IDX-ESP GREATER WSS-QTD-ESPERA
163500        WRITE REG-RELATO           FROM WSS-LINDET
163600     END-IF.
163700*
163800     MOVE 'N'                     TO WSS-TEM-DIF-EXTRA-SW.
163900*
164000     PERFORM RT-COMPARAR-CELULAS-DIF-EXTRA-TESTA
164100        THRU RT-COMPARAR-CELULAS-DIF-EXTRA-TESTAX
164200           VARYING WSS-IDX-ATS    FROM 1 BY 1
164300             UNTIL WSS-IDX-ATS    GREATER WSS-QTD-ATU-SRV.
164400*
164500     IF WSS-TEM-DIF-EXTRA
164600        MOVE SPACES                TO WSS-LINDET
164700        MOVE 1                     TO WSS-IND-03
164800        STRING ' Cells in the Ax inventory but not in the Efs '
164900                                   DELIMITED SIZE
165000               'Database: '        DELIMITED SIZE
165100               INTO WSS-LINDET WITH POINTER WSS-IND-03
165200        PERFORM RT-COMPARAR-CELULAS-DIF-EXTRA-IMPR
165300           THRU RT-COMPARAR-CELULAS-DIF-EXTRA-IMPRX
165400              VARYING WSS-IDX-ATS FROM 1 BY 1
165500                UNTIL WSS-IDX-ATS GREATER WSS-QTD-ATU-SRV
165600        WRITE REG-RELATO           FROM WSS-LINDET
165700     END-IF.
165800*
165900 RT-COMPARAR-CELULAS-IMPR-DIFX.
166000     EXIT.
166100*
166200*----------------------------------------------------------------*
166300 RT-COMPARAR-CELULAS-IMPR-ESP    SECTION.
166400*  ---> Imprime a linha " Efs Database: " seguida das celulas
166500*       esperadas (tabela 10) separadas por espaco.
166600*----------------------------------------------------------------*
166700*
166800     MOVE SPACES                  TO WSS-LINDET.
166900     MOVE 1                       TO WSS-IND-03.
167000     STRING ' Efs Database: '     DELIMITED SIZE
167100            INTO WSS-LINDET WITH POINTER WSS-IND-03.
167200*
167300     PERFORM RT-COMPARAR-CELULAS-FMT-ESP
167400        THRU RT-COMPARAR-CELULAS-FMT-ESPX
167500           VARYING WSS-IDX-ESP    FROM 1 BY 1
167600             UNTIL WSS-IDX-ESP    GREATER WSS-QTD-ESPERA.
167700*
167800     WRITE REG-RELATO             FROM WSS-LINDET.
167900*
168000 RT-COMPARAR-CELULAS-IMPR-ESPX.
168100     EXIT.
168200*
168300*----------------------------------------------------------------*
168400 RT-COMPARAR-CELULAS-FMT-ESP     SECTION.
168500*  ---> Concatena uma celula esperada na linha corrente.
168600*----------------------------------------------------------------*
168700*
168800     STRING ESP-CELULA (WSS-IDX-ESP) DELIMITED BY SPACE
168900            ' '                    DELIMITED SIZE
169000            INTO WSS-LINDET WITH POINTER WSS-IND-03.
169100*
169200 RT-COMPARAR-CELULAS-FMT-ESPX.
169300     EXIT.
169400*
169500*----------------------------------------------------------------*
169600 RT-COMPARAR-CELULAS-IMPR-ATU    SECTION.
169700*  ---> Imprime a linha " Ax inventory: " seguida das celulas
169800*       atuais (tabela 11) separadas por espaco.
169900*----------------------------------------------------------------*
170000*
170100     MOVE SPACES                  TO WSS-LINDET.
170200     MOVE 1                       TO WSS-IND-03.
170300     STRING ' Ax inventory: '     DELIMITED SIZE
170400            INTO WSS-LINDET WITH POINTER WSS-IND-03.
170500*
170600     PERFORM RT-COMPARAR-CELULAS-FMT-ATU
170700        THRU RT-COMPARAR-CELULAS-FMT-ATUX
170800           VARYING WSS-IDX-ATS    FROM 1 BY 1
170900             UNTIL WSS-IDX-ATS    GREATER WSS-QTD-ATU-SRV.
171000*
171100     WRITE REG-RELATO             FROM WSS-LINDET.
171200*
171300 RT-COMPARAR-CELULAS-IMPR-ATUX.
171400     EXIT.
171500*
171600*----------------------------------------------------------------*
171700 RT-COMPARAR-CELULAS-FMT-ATU     SECTION.
171800*  ---> Concatena uma celula atual na linha corrente.
171900*----------------------------------------------------------------*
172000*
172100     STRING ATS-CELULA (WSS-IDX-ATS) DELIMITED BY SPACE
172200            ' '                    DELIMITED SIZE
172300            INTO WSS-LINDET WITH POINTER WSS-IND-03.
172400*
172500 RT-COMPARAR-CELULAS-FMT-ATUX.
172600     EXIT.
172700*
172800*----------------------------------------------------------------*
172900 RT-COMPARAR-CELULAS-DIF-FALTA-TESTA SECTION.
173000*  ---> Confere se a celula esperada corrente esta ausente da
173100*       tabela 11 (atuais); se sim, ha diferenca EFS-menos-AX.
173200*----------------------------------------------------------------*
173300*
173400     MOVE 'N'                     TO WSS-ACHOU-SW.
173500*
173600     SET WSS-IDX-ATS              TO 1.
173700     SEARCH WSS-ATS-OCR
173800        VARYING WSS-IDX-ATS
173900        AT END
174000           CONTINUE
174100        WHEN ATS-CELULA (WSS-IDX-ATS)
174200                          EQUAL ESP-CELULA (WSS-IDX-ESP)
174300           MOVE 'S'                TO WSS-ACHOU-SW
174400     END-SEARCH.
174500*
174600     IF NOT WSS-ACHOU
174700        MOVE 'S'                   TO WSS-TEM-DIF-FALTA-SW
174800     END-IF.
174900*
175000 RT-COMPARAR-CELULAS-DIF-FALTA-TESTAX.
175100     EXIT.
175200*
175300*----------------------------------------------------------------*
175400 RT-COMPARAR-CELULAS-DIF-FALTA-IMPR SECTION.
175500*  ---> Concatena na linha corrente a celula esperada ausente do
175600*       inventario AX.
175700*----------------------------------------------------------------*
175800*
175900     MOVE 'N'                     TO WSS-ACHOU-SW.
176000*
176100     SET WSS-IDX-ATS              TO 1.
176200     SEARCH WSS-ATS-OCR
176300        VARYING WSS-IDX-ATS
176400        AT END
176500           CONTINUE
176600        WHEN ATS-CELULA (WSS-IDX-ATS)
176700                          EQUAL ESP-CELULA (WSS-IDX-ESP)
176800           MOVE 'S'                TO WSS-ACHOU-SW
176900     END-SEARCH.
177000*
177100     IF NOT WSS-ACHOU
177200        STRING ESP-CELULA (WSS-IDX-ESP) DELIMITED BY SPACE
177300               ' '                  DELIMITED SIZE
177400               INTO WSS-LINDET WITH POINTER WSS-IND-03
177500     END-IF.
177600*
177700 RT-COMPARAR-CELULAS-DIF-FALTA-IMPRX.
177800     EXIT.
177900*
178000*----------------------------------------------------------------*
178100 RT-COMPARAR-CELULAS-DIF-EXTRA-TESTA SECTION.
178200*  ---> Confere se a celula atual corrente esta ausente da tabela
178300*       10 (esperadas); se sim, ha diferenca AX-menos-EFS.
178400*----------------------------------------------------------------*
178500*
178600     MOVE 'N'                     TO WSS-ACHOU-SW.
178700*
178800     SET WSS-IDX-ESP              TO 1.
178900     SEARCH WSS-ESP-OCR
179000        VARYING WSS-IDX-ESP
179100        AT END
179200           CONTINUE
179300        WHEN ESP-CELULA (WSS-IDX-ESP)
179400                          EQUAL ATS-CELULA (WSS-IDX-ATS)
179500           MOVE 'S'                TO WSS-ACHOU-SW
179600     END-SEARCH.
179700*
179800     IF NOT WSS-ACHOU
179900        MOVE 'S'                   TO WSS-TEM-DIF-EXTRA-SW
180000     END-IF.
180100*
180200 RT-COMPARAR-CELULAS-DIF-EXTRA-TESTAX.
180300     EXIT.
180400*
180500*----------------------------------------------------------------*
180600 RT-COMPARAR-CELULAS-DIF-EXTRA-IMPR SECTION.
180700*  ---> Concatena na linha corrente a celula atual ausente do
180800*       cadastro EFS.
180900*----------------------------------------------------------------*
181000*
181100     MOVE 'N'                     TO WSS-ACHOU-SW.
181200*
181300     SET WSS-IDX-ESP              TO 1.
181400     SEARCH WSS-ESP-OCR
181500        VARYING WSS-IDX-ESP
181600        AT END
181700           CONTINUE
181800        WHEN ESP-CELULA (WSS-IDX-ESP)
181900                          EQUAL ATS-CELULA (WSS-IDX-ATS)
182000           MOVE 'S'                TO WSS-ACHOU-SW
182100     END-SEARCH.
182200*
182300     IF NOT WSS-ACHOU
182400        STRING ATS-CELULA (WSS-IDX-ATS) DELIMITED BY SPACE
182500               ' '                  DELIMITED SIZE
182600               INTO WSS-LINDET WITH POINTER WSS-IND-03
182700     END-IF.
182800*
182900 RT-COMPARAR-CELULAS-DIF-EXTRA-IMPRX.
183000     EXIT.
183100*
183200*----------------------------------------------------------------*
183300 RT-FECHAR-ARQUIVOS              SECTION.
183400*  ---> Fecha os tres arquivos do run, registrando no console
183500*       qualquer status de fechamento diferente de sucesso.
183600*----------------------------------------------------------------*
183700*
183800     CLOSE ARQ-REGISTRO.
183900*
184000     IF FS-REGISTRO                EQUAL '00'
184100        CONTINUE
184200     ELSE
184300        DISPLAY 'EFS0000 - ERRO AO FECHAR ARQ-REGISTRO: '
184400                                  FS-REGISTRO
184500     END-IF.
184600*
184700     CLOSE ARQ-INVENTARIO.
184800*
184900     IF FS-INVENTARIO              EQUAL '00'
185000        CONTINUE
185100     ELSE
185200        DISPLAY 'EFS0000 - ERRO AO FECHAR ARQ-INVENTARIO: '
185300                                  FS-INVENTARIO
185400     END-IF.
185500*
185600     CLOSE REL-RECONCILIA.
185700*
185800     IF FS-RELATO                  EQUAL '00'
185900        CONTINUE
186000     ELSE
186100        DISPLAY 'EFS0000 - ERRO AO FECHAR REL-RECONCILIA: '
186200                                  FS-RELATO
186300     END-IF.
186400*
186500 RT-FECHAR-ARQUIVOSX.
186600     EXIT.
186700*
186800*----------------------------------------------------------------*
186900 RT-FINALIZAR                    SECTION.
187000*  ---> Fecha os arquivos do run e devolve o controle ao sistema.
187100*----------------------------------------------------------------*
187200*
187300     PERFORM RT-FECHAR-ARQUIVOS  THRU RT-FECHAR-ARQUIVOSX.
187400*
187500 RT-FINALIZARX.
187600     EXIT.
187700*
187800*----------------------------------------------------------------*
187900*                   F I M  D O  P R O G R A M A                  *
188000*----------------------------------------------------------------*
