000100*================================================================*
000200 IDENTIFICATION                  DIVISION.
000300*================================================================*
000400 PROGRAM-ID.                     EFS0900.
000500 AUTHOR.                         AMARILDOMB.
000600 INSTALLATION.                   ENVOL-TI - NUCLEO BATCH.
000700 DATE-WRITTEN.                   14 JUL 1994.
000800 DATE-COMPILED.
000900 SECURITY.                       USO INTERNO - NUCLEO BATCH.
001000*----------------------------------------------------------------*
001100*REMARKS.
001200*     *----------------------------------------------------------*
001300*     *#NOME     : EFS0900 ---> NORMALIZAR NOME DE CELULA        *
001400*     *----------------------------------------------------------*
001500*     *#TIPO     : COBOL - MICRO FOCUS - NET EXPRESS 5           *
001600*     *----------------------------------------------------------*
001700*     *#ANALISTA : AMARILDO MBORGES                              *
001800*     *----------------------------------------------------------*
001900*     *#FUNCAO   : RECEBE UM NOME DE CELULA (DATA CENTER) COMO   *
002000*     *            APARECE NO CADASTRO EFS OU NO INVENTARIO AX E *
002100*     *            DEVOLVE A FORMA NORMALIZADA, PARA QUE OS DOIS *
002200*     *            LADOS POSSAM SER COMPARADOS SEM DIFERENCAS DE *
002300*     *            ESPACO, CAIXA OU DO ERRO DE DIGITACAO "M1"    *
002400*     *            NO LUGAR DE "ML" NO DOMINIO.                  *
002500*     *----------------------------------------------------------*
002600*----------------------------------------------------------------*
002700*    HISTORICO DE ALTERACOES                                     *
002800*----------------------------------------------------------------*
002900*    14.07.1994  AMB  VERSAO 01 - ROTINA ORIGINAL                *
003000*    03.11.1995  AMB  AJUSTE NO LACO DE COMPACTACAO DE BRANCOS   *
003100*    22.05.1996  RPS  INCLUIDA CONVERSAO PARA MINUSCULAS         *
003200*    09.01.1999  CFM  REVISAO GERAL P/ VIRADA DO ANO 2000 (Y2K)  *
003300*    19.08.2003  AMB  CHAMADO HD0041872 - CORRECAO DOMINIO M1/ML *
003400*    30.04.2007  LTS  CHAMADO HD0059910 - REVISAO DE PERFORMANCE *
003500*    14.07.2021  AMB  REESCRITA P/ RECONCILIACAO EFS X INVENTARIO*
003600*----------------------------------------------------------------*
003700*================================================================*
003800 ENVIRONMENT                     DIVISION.
003900*================================================================*
004000 CONFIGURATION                   SECTION.
004100*----------------------------------------------------------------*
004200 SPECIAL-NAMES.
004300     UPSI-0 ON STATUS             IS WSS-RASTREIO-LIGADO
004400            OFF STATUS            IS WSS-RASTREIO-DESLIGADO.
004500*================================================================*
004600 DATA                            DIVISION.
004700*================================================================*
004800 WORKING-STORAGE                 SECTION.
004900*----------------------------------------------------------------*
005000 77  FILLER                      PIC  X(032)         VALUE
005100     'III  WORKING STORAGE SECTION III'.
005200*----------------------------------------------------------------*
005300*    VARIAVEIS - AUXILIARES DA COMPACTACAO/NORMALIZACAO          *
005400*----------------------------------------------------------------*
005500 01  WSS-AUXILIARES.
005600     03  WSS-CEL-ENTRADA          PIC  X(030)        VALUE SPACES.
005700     03  WSS-CEL-ENTRADA-R        REDEFINES WSS-CEL-ENTRADA.
005800         05  WSS-CEL-ENTRADA-T    PIC  X(001) OCCURS 30 TIMES.
005900     03  WSS-CEL-SAIDA            PIC  X(030)        VALUE SPACES.
006000     03  WSS-CEL-SAIDA-R          REDEFINES WSS-CEL-SAIDA.
006100         05  WSS-CEL-SAIDA-T      PIC  X(001) OCCURS 30 TIMES.
006200     03  WSS-IND-LER               PIC  9(002) COMP  VALUE ZEROS.
006300     03  WSS-IND-GRAVAR            PIC  9(002) COMP  VALUE ZEROS.
006400     03  WSS-MENSAGEM              PIC  X(050)       VALUE SPACES.
006500     03  WSS-MENSAGEM-R           REDEFINES WSS-MENSAGEM.
006600         05  WSS-MENSAGEM-T       PIC  X(010) OCCURS 5 TIMES.
006700*
006800 01  FILLER                      PIC  X(032)         VALUE
006900     'FFF  FIM DA WORKING-STORAGE  FFF'.
007000*----------------------------------------------------------------*
007100 LINKAGE                         SECTION.
007200*----------------------------------------------------------------*
007300 COPY 'NORM-CEL.CPY'             REPLACING ==::== BY ==0900==.
007400*================================================================*
007500 PROCEDURE                       DIVISION USING REG0900.
007600*================================================================*
007700 RT-PRINCIPAL                    SECTION.
007800*  ---> Processamento inicial.
007900*----------------------------------------------------------------*
008000*
008100     PERFORM RT-INICIALIZAR      THRU RT-INICIALIZARX.
008200*
008300     PERFORM RT-PROCESSAR        THRU RT-PROCESSARX.
008400*
008500     PERFORM RT-FINALIZAR        THRU RT-FINALIZARX.
008600*
008700     GOBACK.
008800*
008900 RT-PRINCIPALX.
009000     EXIT.
009100*
009200*----------------------------------------------------------------*
009300 RT-INICIALIZAR                  SECTION.
009400*  ---> Prepara as areas de trabalho a partir do parametro.
009500*----------------------------------------------------------------*
009600*
009700     MOVE SPACES                 TO WSS-CEL-ENTRADA
009800                                    WSS-CEL-SAIDA.
009900*
010000     MOVE CELULA-ENT-0900        TO WSS-CEL-ENTRADA.
010100*
010200     MOVE ZEROS                  TO WSS-IND-GRAVAR.
010300*
010400     IF WSS-RASTREIO-LIGADO
010500        DISPLAY 'EFS0900 - CELULA RECEBIDA: ' WSS-CEL-ENTRADA
010600     END-IF.
010700*
010800 RT-INICIALIZARX.
010900     EXIT.
011000*
011100*----------------------------------------------------------------*
011200 RT-PROCESSAR                    SECTION.
011300*  ---> Retira espacos, converte para minusculas e corrige o     *
011400*       dominio ".m1.com" para ".ml.com".                        *
011500*----------------------------------------------------------------*
011600*
011700     PERFORM RT-RETIRAR-BRANCOS  THRU RT-RETIRAR-BRANCOSX
011800        VARYING WSS-IND-LER      FROM 1 BY 1
011900          UNTIL WSS-IND-LER      GREATER 30.
012000*
012100     INSPECT WSS-CEL-SAIDA       CONVERTING
012200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
012300          TO 'abcdefghijklmnopqrstuvwxyz'.
012400*
012500     PERFORM RT-CORRIGIR-DOMINIO THRU RT-CORRIGIR-DOMINIOX
012600        VARYING WSS-IND-LER      FROM 1 BY 1
012700          UNTIL WSS-IND-LER      GREATER 24.
012800*
012900 RT-PROCESSARX.
013000     EXIT.
013100*
013200*----------------------------------------------------------------*
013300 RT-RETIRAR-BRANCOS              SECTION.
013400*  ---> Copia apenas os caracteres diferentes de espaco, o que   *
013500*       equivale a tirar os brancos de inicio, de fim e do meio. *
013600*----------------------------------------------------------------*
013700*
013800     IF WSS-CEL-ENTRADA-T (WSS-IND-LER) NOT EQUAL SPACE
013900        ADD 1                    TO WSS-IND-GRAVAR
014000        MOVE WSS-CEL-ENTRADA-T (WSS-IND-LER)
014100                              TO WSS-CEL-SAIDA-T (WSS-IND-GRAVAR)
014200     END-IF.
014300*
014400 RT-RETIRAR-BRANCOSX.
014500     EXIT.
014600*
014700*----------------------------------------------------------------*
014800 RT-CORRIGIR-DOMINIO             SECTION.
014900*  ---> Ponto de erro de digitacao historico: "1" (um) digitado  *
015000*       no lugar de "l" (ele) no dominio ".ml.com".              *
015100*----------------------------------------------------------------*
015200*
015300     IF WSS-CEL-SAIDA (WSS-IND-LER:7) EQUAL '.m1.com'
015400        MOVE 'l'              TO WSS-CEL-SAIDA (WSS-IND-LER + 2:1)
015500     END-IF.
015600*
015700 RT-CORRIGIR-DOMINIOX.
015800     EXIT.
015900*
016000*----------------------------------------------------------------*
016100 RT-FINALIZAR                    SECTION.
016200*  ---> Devolve a celula normalizada ao programa chamador.       *
016300*----------------------------------------------------------------*
016400*
016500     MOVE WSS-CEL-SAIDA          TO CELULA-SAI-0900.
016600*
016700     IF WSS-RASTREIO-LIGADO
016800        DISPLAY 'EFS0900 - CELULA NORMALIZADA: ' CELULA-SAI-0900
016900     END-IF.
017000*
017100 RT-FINALIZARX.
017200     EXIT.
017300*
017400*----------------------------------------------------------------*
017500*                   F I M  D O  P R O G R A M A                  *
017600*----------------------------------------------------------------*
