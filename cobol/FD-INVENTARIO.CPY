000100*----------------------------------------------------------------*
000200*    FD-INVENTARIO.CPY                                           *
000300*    LAYOUT DO REGISTRO DE INVENTARIO AX - 1 LINHA POR VINCULO   *
000400*    GRUPO/HOST, CELULA EM BRANCO QUANDO O HOST NAO CARREGA      *
000500*    CELULAS NAQUELE GRUPO - REGISTRO FIXO DE 71 POSICOES        *
000600*----------------------------------------------------------------*
000700*    14.07.2021  AMB  LAYOUT INICIAL                             *
000800*----------------------------------------------------------------*
000900 01  REG::==.
001000     03  GRUPO::==               PIC X(020).
001100     03  SERVIDOR::==            PIC X(020).
001200     03  CELULA::==              PIC X(030).
001300     03  FILLER                  PIC X(001)   VALUE SPACES.
