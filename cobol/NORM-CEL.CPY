000100*----------------------------------------------------------------*
000200*    NORM-CEL.CPY                                                *
000300*    AREA DE CHAMADA AO SUBPROGRAMA EFS0900 (NORMALIZA NOME DE   *
000400*    CELULA) - USADA NA WORKING DE QUEM CHAMA E NA LINKAGE DE    *
000500*    EFS0900, SEMPRE COM O MESMO SUFIXO, PARA MANTER OS DOIS     *
000600*    LADOS DA CHAMADA CASADOS                                    *
000700*----------------------------------------------------------------*
000800*    14.07.2021  AMB  LAYOUT INICIAL                             *
000900*----------------------------------------------------------------*
001000 01  REG::==.
001100     03  FILLER                  PIC S9(04) COMP.
001200     03  CELULA-ENT-::==         PIC X(030).
001300     03  CELULA-SAI-::==         PIC X(030).
001400     03  FILLER                  PIC X(001)   VALUE SPACES.
